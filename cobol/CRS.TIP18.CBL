000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.    CRS-CREDIT-SCORE.
000120       AUTHOR.        A. KULKARNI.
000130       INSTALLATION.  NATIONAL TRUST BANK - EDP CENTER.
000140       DATE-WRITTEN.  02/18/92.
000150       DATE-COMPILED. 02/18/92.
000160       SECURITY.      INTERNAL USE ONLY - RETAIL BANKING DIVISION.
000170      *****************************************************************
000180      *  CRS-CREDIT-SCORE  --  CREDIT SCORE OUTPUT FEED               *
000190      *                                                                *
000200      *  LAYOUT FOR THE OUTBOUND CREDIT SCORE FEED (CREDIT-OUT)       *
000210      *  WRITTEN BY THE SCORING ENGINE.  ONE RECORD PER CUSTOMER READ *
000220      *  FROM CRS.TIP17, CARRYING THE FINAL SCORE AND ITS FOUR WEIGHT-*
000230      *  ED COMPONENTS.  SCORING LOGIC IS IN RBP.TIP90 (RBP-DAILY-    *
000240      *  BATCH), PARAGRAPH RANGE 6000-6600.                            *
000250      *****************************************************************
000260      *  CHANGE LOG
000270      *  ----------------------------------------------------------
000280      *  02/18/92 AK    INITIAL LAYOUT - CREDIT SCORING PILOT, PER
000290      *                 CREDIT COMMITTEE CHARTER CC-92-04.  SCORE AND
000300      *                 PAYMENT-HISTORY COMPONENT ONLY.
000310      *  11/09/93 AK    ADDED CRS-UTILIZATION, CRS-ACCT-AGE, CRS-
000320      *                 DIVERSITY AND CRS-INQUIRIES COMPONENTS FOR THE
000330      *                 FOUR-FACTOR MODEL ADOPTED THIS RELEASE.
000340      *  09/30/94 SM    ADDED THE COMPONENT-ROLLUP ALTERNATE VIEW
000350      *                 BELOW FOR THE PRICING RECONCILIATION UTILITY.
000360      *  01/11/99 MF    YEAR 2000 REVIEW - NO DATE FIELDS ON THIS
000370      *                 RECORD.  SIGNED OFF PER Y2K-CERT-0088.
000380      *  07/19/02 RD    ADDED STANDARD EDIT WORK AREA BOILERPLATE AND
000390      *                 THE COUNTERS BLOCK BELOW TO MATCH THE OTHER
000400      *                 TIP LAYOUT MEMBERS.
000410      *  ----------------------------------------------------------
000420       ENVIRONMENT DIVISION.
000430       CONFIGURATION SECTION.
000440       SPECIAL-NAMES.
000450           C01 IS TOP-OF-FORM.
000460       INPUT-OUTPUT SECTION.
000470       FILE-CONTROL.
000480           SELECT CRS-CREDIT-SCORE ASSIGN TO CREDITOT.
000490       DATA DIVISION.
000500       FILE SECTION.
000510       FD  CRS-CREDIT-SCORE.
000520       01  CRS-CREDIT-SCORE.
000530           05  CRS-USER-ID               PIC 9(07).
000540           05  CRS-SCORE                 PIC 9(03).
000550           05  CRS-PAY-HIST-AT           PIC 9(03)V99.
000560           05  CRS-UTILIZATION-AT        PIC 9(03)V99.
000570           05  CRS-ACCT-AGE-AT           PIC 9(03)V99.
000580           05  CRS-DIVERSITY-AT          PIC 9(03)V99.
000590           05  CRS-INQUIRIES-AT          PIC 9(03)V99.
000600           05  FILLER                    PIC X(05).
000610       01  CRS-COMPONENT-ROLLUP-ALT REDEFINES CRS-CREDIT-SCORE.
000620           05  FILLER                    PIC X(15).
000630           05  CRS-COMPONENT-DISPLAY     PIC X(20).
000640           05  FILLER                    PIC X(05).
000650       01  CRS-SCORE-BAND-ALT REDEFINES CRS-CREDIT-SCORE.
000660           05  FILLER                    PIC X(07).
000670           05  CRS-SCORE-NUMERIC         PIC 9(03).
000680           05  FILLER                    PIC X(30).
000690       WORKING-STORAGE SECTION.
000700      *    STANDARD EDIT WORK AREA - USED BY THE NIGHTLY LAYOUT-
000710      *    CONFORMANCE SCAN TO SPOT-CHECK AMOUNT/DATE/KEY FIELDS
000720      *    ACROSS ALL TIP LAYOUT MEMBERS.  PASTED INTO EVERY MEMBER
000730      *    AS-IS - DO NOT CUSTOMIZE PER RD MEMO 02-044.
000740       01  WS-EDIT-WORK-AREA.
000750           05  WS-EDIT-AMOUNT-AT         PIC S9(09)V99.
000760           05  WS-EDIT-AMOUNT-DISPLAY REDEFINES WS-EDIT-AMOUNT-AT
000770                                         PIC X(11).
000780           05  WS-EDIT-DATE-AT           PIC 9(08).
000790           05  WS-EDIT-DATE-GROUP REDEFINES WS-EDIT-DATE-AT.
000800               10  WS-EDIT-DATE-YYYY     PIC 9(04).
000810               10  WS-EDIT-DATE-MM       PIC 9(02).
000820               10  WS-EDIT-DATE-DD       PIC 9(02).
000830       01  WS-EDIT-KEY-AREA.
000840           05  WS-EDIT-KEY-AT            PIC 9(14).
000850           05  WS-EDIT-KEY-SPLIT REDEFINES WS-EDIT-KEY-AT.
000860               10  WS-EDIT-KEY-PRIMARY   PIC 9(07).
000870               10  WS-EDIT-KEY-SECONDARY PIC 9(07).
000880       01  WS-EDIT-COUNTERS.
000890           05  WS-EDIT-RECORD-COUNT      PIC S9(07) COMP.
000900           05  WS-EDIT-ERROR-COUNT       PIC S9(05) COMP.
000910       PROCEDURE DIVISION.
000920       0000-STOP-RUN.
000930           STOP RUN.

000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.    ACM-ACCOUNT-MASTER.
000120       AUTHOR.        R. DESHMUKH.
000130       INSTALLATION.  NATIONAL TRUST BANK - EDP CENTER.
000140       DATE-WRITTEN.  01/09/84.
000150       DATE-COMPILED. 01/09/84.
000160       SECURITY.      INTERNAL USE ONLY - RETAIL BANKING DIVISION.
000170      *****************************************************************
000180      *  ACM-ACCOUNT-MASTER  --  DEPOSIT ACCOUNT MASTER LAYOUT        *
000190      *                                                                *
000200      *  THIS MEMBER IS THE MACHINE-READABLE LAYOUT FOR THE DEPOSIT   *
000210      *  ACCOUNT MASTER FEED (ACCOUNTS-IN / ACCOUNTS-OUT).  IT IS KEPT *
000220      *  AS A STAND-ALONE COMPILE SO THE NIGHTLY LAYOUT-CONFORMANCE   *
000230      *  SCAN CAN PULL THE FIELD MAP WITHOUT LINKING THE BATCH JOB.   *
000240      *  THE REAL POSTING LOGIC LIVES IN RBP.TIP90 (RBP-DAILY-BATCH). *
000250      *****************************************************************
000260      *  CHANGE LOG
000270      *  ----------------------------------------------------------
000280      *  01/09/84 RD    INITIAL LAYOUT - ORIGINAL 5-FIELD SAVINGS-ONLY
000290      *                 MASTER, CARDS REPLACED BY DISK THIS RELEASE.
000300      *  04/22/85 RD    ADDED ACM-ACCT-BRANCH-CD FOR THE MAIN001 MERGE
000310      *                 (MULTI-BRANCH CONSOLIDATION PROJECT).
000320      *  11/03/86 KA    ADDED CURRENT AND SALARY ACCOUNT TYPES AND THE
000330      *                 OVERDRAFT FIELDS (ACM-ACCT-OD-LIMIT-AT / -RATE).
000340      *  02/14/88 PV    WIDENED ACM-ACCT-BALANCE-AT TO S9(9)V99 - OLD
000350      *                 S9(7)V99 WAS OVERFLOWING ON HIGH-VALUE CURRENT
000360      *                 ACCOUNTS.  REQ #BNK-0231.
000370      *  09/30/91 SM    ADDED LEGACY ACCOUNT-NUMBER REDEFINES SO THE
000380      *                 OLD 7+13 BRANCH/SEQUENCE FORMAT CAN STILL BE
000390      *                 DERIVED FOR THE CONVERSION UTILITIES.  REQ
000400      *                 #BNK-0504.
000410      *  06/02/94 AK    ACM-ACCT-STATUS-CD 88-LEVELS ADDED (A/F/C) PER
000420      *                 FROZEN-ACCOUNT POLICY MEMO 94-17.
000430      *  01/11/99 MF    YEAR 2000 REVIEW - ACM-ACCT-OPEN-DTE IS ALREADY
000440      *                 A FULL 4-DIGIT YEAR, NO WINDOWING NEEDED.
000450      *                 SIGNED OFF PER Y2K-CERT-0088.
000460      *  07/19/02 RD    ADDED STANDARD EDIT WORK AREA BOILERPLATE (SEE
000470      *                 WS-EDIT-WORK-AREA) TO MATCH THE OTHER TIP
000480      *                 LAYOUT MEMBERS FOR THE DATA-QUALITY SCAN.
000490      *  ----------------------------------------------------------
000500       ENVIRONMENT DIVISION.
000510       CONFIGURATION SECTION.
000520       SPECIAL-NAMES.
000530           C01 IS TOP-OF-FORM.
000540       INPUT-OUTPUT SECTION.
000550       FILE-CONTROL.
000560           SELECT ACM-ACCOUNT-MASTER ASSIGN TO ACCTMST01.
000570       DATA DIVISION.
000580       FILE SECTION.
000590       FD  ACM-ACCOUNT-MASTER.
000600       01  ACM-ACCOUNT-MASTER-REC.
000610           05  ACM-ACCT-ID               PIC 9(07).
000620           05  ACM-ACCT-USER-ID          PIC 9(07).
000630           05  ACM-ACCT-NUMBER           PIC X(20).
000640           05  ACM-ACCT-TYPE-CD          PIC X(03).
000650               88  ACM-ACCT-TYPE-SAVINGS     VALUE 'SAV'.
000660               88  ACM-ACCT-TYPE-CURRENT     VALUE 'CUR'.
000670               88  ACM-ACCT-TYPE-SALARY      VALUE 'SAL'.
000680           05  ACM-ACCT-OPEN-DTE.
000690               10  ACM-OPEN-DTE-YYYY     PIC 9(04).
000700               10  ACM-OPEN-DTE-MM       PIC 9(02).
000710               10  ACM-OPEN-DTE-DD       PIC 9(02).
000720           05  ACM-ACCT-BALANCE-AT       PIC S9(09)V99.
000730           05  ACM-ACCT-MIN-BAL-AT       PIC 9(07)V99.
000740           05  ACM-ACCT-OD-LIMIT-AT      PIC 9(07)V99.
000750           05  ACM-ACCT-OD-RATE-PC       PIC 9(02)V99.
000760           05  ACM-ACCT-INT-RATE-PC      PIC 9(02)V99.
000770           05  ACM-ACCT-STATUS-CD        PIC X(01).
000780               88  ACM-ACCT-STATUS-ACTIVE    VALUE 'A'.
000790               88  ACM-ACCT-STATUS-FROZEN    VALUE 'F'.
000800               88  ACM-ACCT-STATUS-CLOSED    VALUE 'C'.
000810           05  ACM-ACCT-BRANCH-CD        PIC X(07).
000820           05  FILLER                    PIC X(06).
000830       01  ACM-ACCT-OPEN-DTE-ALT REDEFINES ACM-ACCOUNT-MASTER-REC.
000840           05  FILLER                    PIC X(37).
000850           05  ACM-OPEN-DTE-NUMERIC      PIC 9(08).
000860           05  FILLER                    PIC X(51).
000870       01  ACM-ACCT-NUMBER-ALT REDEFINES ACM-ACCOUNT-MASTER-REC.
000880           05  FILLER                    PIC X(14).
000890           05  ACM-OLD-BRANCH-PFX        PIC X(07).
000900           05  ACM-OLD-ACCT-SEQ          PIC X(13).
000910           05  FILLER                    PIC X(62).
000920       WORKING-STORAGE SECTION.
000930      *    STANDARD EDIT WORK AREA - USED BY THE NIGHTLY LAYOUT-
000940      *    CONFORMANCE SCAN TO SPOT-CHECK AMOUNT/DATE/KEY FIELDS
000950      *    ACROSS ALL TIP LAYOUT MEMBERS.  PASTED INTO EVERY MEMBER
000960      *    AS-IS - DO NOT CUSTOMIZE PER RD MEMO 02-044.
000970       01  WS-EDIT-WORK-AREA.
000980           05  WS-EDIT-AMOUNT-AT         PIC S9(09)V99.
000990           05  WS-EDIT-AMOUNT-DISPLAY REDEFINES WS-EDIT-AMOUNT-AT
001000                                         PIC X(11).
001010           05  WS-EDIT-DATE-AT           PIC 9(08).
001020           05  WS-EDIT-DATE-GROUP REDEFINES WS-EDIT-DATE-AT.
001030               10  WS-EDIT-DATE-YYYY     PIC 9(04).
001040               10  WS-EDIT-DATE-MM       PIC 9(02).
001050               10  WS-EDIT-DATE-DD       PIC 9(02).
001060       01  WS-EDIT-KEY-AREA.
001070           05  WS-EDIT-KEY-AT            PIC 9(14).
001080           05  WS-EDIT-KEY-SPLIT REDEFINES WS-EDIT-KEY-AT.
001090               10  WS-EDIT-KEY-PRIMARY   PIC 9(07).
001100               10  WS-EDIT-KEY-SECONDARY PIC 9(07).
001110       01  WS-EDIT-COUNTERS.
001120           05  WS-EDIT-RECORD-COUNT      PIC S9(07) COMP.
001130           05  WS-EDIT-ERROR-COUNT       PIC S9(05) COMP.
001140       PROCEDURE DIVISION.
001150       0000-STOP-RUN.
001160           STOP RUN.

000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.    TXN-TRANSACTION-JOURNAL.
000120       AUTHOR.        R. DESHMUKH.
000130       INSTALLATION.  NATIONAL TRUST BANK - EDP CENTER.
000140       DATE-WRITTEN.  01/09/84.
000150       DATE-COMPILED. 01/09/84.
000160       SECURITY.      INTERNAL USE ONLY - RETAIL BANKING DIVISION.
000170      *****************************************************************
000180      *  TXN-TRANSACTION-JOURNAL  --  POSTED-TRANSACTION JOURNAL FEED *
000190      *                                                                *
000200      *  LAYOUT FOR THE OUTBOUND POSTED-TRANSACTION JOURNAL (TXNJRNL- *
000210      *  OUT) WRITTEN BY THE NIGHTLY POSTING RUN.  ONE RECORD PER     *
000220      *  ACCEPTED OR REJECTED REQUEST; A TRANSFER WRITES TWO RECORDS  *
000230      *  (DEBIT LEG, CREDIT LEG) SHARING ONE REFERENCE.                *
000240      *****************************************************************
000250      *  CHANGE LOG
000260      *  ----------------------------------------------------------
000270      *  01/09/84 RD    INITIAL LAYOUT.
000280      *  04/22/85 RD    ADDED TXJ-RELATED-ACCT FOR TRANSFER JOURNALING
000290      *                 (MAIN001 MERGE RELEASE).
000300      *  08/18/87 KA    ADDED TXJ-STATUS AND TXJ-REJECT-REASON SO
000310      *                 REJECTED REQUESTS CAN BE JOURNALED INSTEAD OF
000320      *                 SILENTLY DROPPED.  REQ #BNK-0276.
000330      *  03/05/90 SM    ADDED THE REFERENCE PREFIX/DATE/SEQUENCE/
000340      *                 SUFFIX REDEFINES BELOW (SUFFIX CARRIES THE
000350      *                 -D / -C TRANSFER LEG MARKER).
000360      *  06/02/94 AK    ADDED TXJ-PAIR-KEY REDEFINES FOR THE RECON JOB.
000370      *  01/11/99 MF    YEAR 2000 REVIEW - NO DATE FIELDS ON THIS
000380      *                 RECORD.  SIGNED OFF PER Y2K-CERT-0088.
000390      *  07/19/02 RD    ADDED STANDARD EDIT WORK AREA BOILERPLATE TO
000400      *                 MATCH THE OTHER TIP LAYOUT MEMBERS.
000410      *  ----------------------------------------------------------
000420       ENVIRONMENT DIVISION.
000430       CONFIGURATION SECTION.
000440       SPECIAL-NAMES.
000450           C01 IS TOP-OF-FORM.
000460       INPUT-OUTPUT SECTION.
000470       FILE-CONTROL.
000480           SELECT TXN-TRANSACTION-JOURNAL ASSIGN TO TXNJRN01.
000490       DATA DIVISION.
000500       FILE SECTION.
000510       FD  TXN-TRANSACTION-JOURNAL.
000520       01  TXN-JOURNAL-DETAIL.
000530           05  TXJ-ID                    PIC 9(09).
000540           05  TXJ-ACCT-ID               PIC 9(07).
000550           05  TXJ-RELATED-ACCT          PIC 9(07).
000560           05  TXJ-TYPE-CD               PIC X(15).
000570               88  TXJ-TYPE-DEPOSIT          VALUE 'DEPOSIT'.
000580               88  TXJ-TYPE-WITHDRAWAL       VALUE 'WITHDRAWAL'.
000590               88  TXJ-TYPE-TRANSFER-DEBIT   VALUE 'TRANSFER-DEBIT'.
000600               88  TXJ-TYPE-TRANSFER-CREDIT  VALUE 'TRANSFER-CREDIT'.
000610           05  TXJ-AMOUNT-AT             PIC 9(09)V99.
000620           05  TXJ-BALANCE-AFTER-AT      PIC S9(09)V99.
000630           05  TXJ-CURRENCY-CD           PIC X(03).
000640           05  TXJ-REFERENCE             PIC X(25).
000650           05  TXJ-STATUS-CD             PIC X(08).
000660               88  TXJ-STATUS-SUCCESS        VALUE 'SUCCESS'.
000670               88  TXJ-STATUS-REJECTED       VALUE 'REJECTED'.
000680           05  TXJ-REJECT-REASON         PIC X(30).
000690           05  FILLER                    PIC X(18).
000700       01  TXJ-REFERENCE-ALT REDEFINES TXN-JOURNAL-DETAIL.
000710           05  FILLER                    PIC X(63).
000720           05  TXJ-REF-PREFIX            PIC X(03).
000730           05  TXJ-REF-RUN-DTE           PIC X(08).
000740           05  TXJ-REF-SEQUENCE          PIC X(09).
000750           05  TXJ-REF-SUFFIX            PIC X(02).
000760           05  FILLER                    PIC X(59).
000770       01  TXJ-PAIR-KEY-ALT REDEFINES TXN-JOURNAL-DETAIL.
000780           05  FILLER                    PIC X(09).
000790           05  TXJ-PAIR-KEY              PIC 9(14).
000800           05  FILLER                    PIC X(121).
000810       WORKING-STORAGE SECTION.
000820      *    STANDARD EDIT WORK AREA - USED BY THE NIGHTLY LAYOUT-
000830      *    CONFORMANCE SCAN TO SPOT-CHECK AMOUNT/DATE/KEY FIELDS
000840      *    ACROSS ALL TIP LAYOUT MEMBERS.  PASTED INTO EVERY MEMBER
000850      *    AS-IS - DO NOT CUSTOMIZE PER RD MEMO 02-044.
000860       01  WS-EDIT-WORK-AREA.
000870           05  WS-EDIT-AMOUNT-AT         PIC S9(09)V99.
000880           05  WS-EDIT-AMOUNT-DISPLAY REDEFINES WS-EDIT-AMOUNT-AT
000890                                         PIC X(11).
000900           05  WS-EDIT-DATE-AT           PIC 9(08).
000910           05  WS-EDIT-DATE-GROUP REDEFINES WS-EDIT-DATE-AT.
000920               10  WS-EDIT-DATE-YYYY     PIC 9(04).
000930               10  WS-EDIT-DATE-MM       PIC 9(02).
000940               10  WS-EDIT-DATE-DD       PIC 9(02).
000950       01  WS-EDIT-KEY-AREA.
000960           05  WS-EDIT-KEY-AT            PIC 9(14).
000970           05  WS-EDIT-KEY-SPLIT REDEFINES WS-EDIT-KEY-AT.
000980               10  WS-EDIT-KEY-PRIMARY   PIC 9(07).
000990               10  WS-EDIT-KEY-SECONDARY PIC 9(07).
001000       01  WS-EDIT-COUNTERS.
001010           05  WS-EDIT-RECORD-COUNT      PIC S9(07) COMP.
001020           05  WS-EDIT-ERROR-COUNT       PIC S9(05) COMP.
001030       PROCEDURE DIVISION.
001040       0000-STOP-RUN.
001050           STOP RUN.

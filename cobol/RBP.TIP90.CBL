000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.    RBP-DAILY-BATCH.
000120       AUTHOR.        R. DESHMUKH.
000130       INSTALLATION.  NATIONAL TRUST BANK - EDP CENTER.
000140       DATE-WRITTEN.  03/14/95.
000150       DATE-COMPILED. 03/14/95.
000160       SECURITY.      INTERNAL USE ONLY - RETAIL BANKING DIVISION.
000170      *****************************************************************
000180      *  RBP-DAILY-BATCH  --  RETAIL BANKING NIGHTLY BATCH PROCESSOR  *
000190      *                                                                *
000200      *  THIS IS THE EXECUTING JOB STEP FOR THE NIGHTLY RETAIL BATCH  *
000210      *  RUN.  IT POSTS THE DAY'S TELLER/ATM TRANSACTION REQUESTS     *
000220      *  AGAINST THE DEPOSIT ACCOUNT MASTER, PRICES AND BOOKS LOAN AND*
000230      *  FD/RD INVESTMENT REQUESTS, SCORES CUSTOMER CREDIT BEHAVIOR,  *
000240      *  AND PRINTS THE RUN REPORT WITH CONTROL TOTALS.  RECORD       *
000250      *  LAYOUTS ARE DOCUMENTED SEPARATELY IN THE TIP MEMBERS (SEE    *
000260      *  ACM.TIP10, TXN.TIP11/12, LNP.TIP13/14, IVP.TIP15/16,         *
000270      *  CRS.TIP17/18) -- THE FD'S BELOW RESTATE THOSE LAYOUTS FOR    *
000280      *  THIS JOB STEP AND MUST BE KEPT IN STEP WITH THEM.            *
000290      *****************************************************************
000300      *  CHANGE LOG
000310      *  ----------------------------------------------------------
000320      *  03/14/95 RD    INITIAL RUN - REPLACES THE OLD TELLER-CARD
000330      *                 POSTING BATCH.  DEPOSIT/WITHDRAWAL/TRANSFER
000340      *                 POSTING AND ACCOUNT MASTER REWRITE ONLY.
000350      *                 REQ #BNK-0712.
000360      *  09/08/95 RD    ADDED THE LOW-BALANCE PENALTY PASS AND THE
000370      *                 LOW-BALANCE ALERT SECTION ON THE RUN REPORT.
000380      *                 BRANCH OPS WERE CHASING THESE BY HAND.  REQ
000390      *                 #BNK-0740.
000400      *  02/19/96 KA    ADDED THE PERSONAL LOAN PRICING ENGINE (SLAB
000410      *                 RATE, EMI, CREDIT-SCORE GATE) AND THE LOAN
000420      *                 SECTION OF THE RUN REPORT.  REQ #BNK-0802.
000430      *  07/11/97 SM    ADDED THE FD/RD INVESTMENT PRICING ENGINE AND
000440      *                 THE INVESTMENT SECTION OF THE RUN REPORT.  REQ
000450      *                 #BNK-0855.
000460      *  11/03/97 SM    ADDED THE EXTENDED LOAN ELIGIBILITY CHECK
000470      *                 (4400-CHECK-EXTENDED-ELIGIBILITY) AS A CALLABLE
000480      *                 PARAGRAPH FOR THE CREDIT COMMITTEE'S STRICTER
000490      *                 MANUAL-REVIEW GATE -- NOT WIRED INTO THE
000500      *                 MAINLINE LOAN PATH PER COMMITTEE DECISION OF
000510      *                 10/97.
000520      *  04/22/98 AK    ADDED THE FIVE-COMPONENT CREDIT SCORING ENGINE
000530      *                 AND THE CREDIT SECTION OF THE RUN REPORT.  REQ
000540      *                 #BNK-0881.
000550      *  01/11/99 MF    YEAR 2000 REVIEW - SWITCHED THE RUN-DATE ACCEPT
000560      *                 TO ACCEPT ... FROM DATE YYYYMMDD FOR A FULL
000570      *                 4-DIGIT YEAR; NO OTHER 2-DIGIT YEAR WINDOWS ON
000580      *                 THIS PROGRAM.  SIGNED OFF PER Y2K-CERT-0088.
000590      *  06/30/99 MF    MATURITY-DATE ROUTINE (5500) CENTURY-CHECKED -
000600      *                 LEAP-YEAR TEST ALREADY USES THE FULL 4-DIGIT
000610      *                 YEAR SO NO CHANGE WAS NEEDED BEYOND THE REVIEW
000620      *                 ABOVE.  SIGNED OFF PER Y2K-CERT-0088.
000630      *  08/14/00 AK    WIDENED WS-MLY-RATE (4300/5300/5400) AFTER AN
000640      *                 EMI ROUNDING VARIANCE WAS REPORTED ON HIGH-
000650      *                 TENURE PERSONAL LOANS.  REQ #BNK-0918.
000660      *  03/02/02 RD    ADDED FILE STATUS CHECKING ON ALL ELEVEN FILES
000670      *                 AFTER A FULL TRANSACTION FEED WAS SILENTLY
000680      *                 SKIPPED WHEN TXNREQ-IN WAS MISALLOCATED.  REQ
000690      *                 #BNK-0960.
000700      *  07/19/02 RD    ADDED WS-EDIT-COUNTERS-STYLE CONTROL COUNTERS
000710      *                 PER FILE FOR THE GRAND-TOTAL TRAILER SECTION.
000720      *  11/05/04 MF    ADDED CRS-CREDIT-INPUT / CRS-CREDIT-SCORE FD'S
000730      *                 AND THE CREDIT SCORE BAND DISTRIBUTION COUNTS
000740      *                 ON THE CREDIT SECTION TOTALS.  REQ #BNK-1014.
000750      *  02/27/06 AK    CORRECTED THE RD ANNUITY-DUE FORMULA (5400) -
000760      *                 THE (1+R) MULTIPLIER ON THE FACTOR HAD BEEN
000770      *                 DROPPED, UNDERSTATING RD MATURITY VALUES SINCE
000780      *                 THE 07/97 RELEASE.  REQ #BNK-1033.
000781      *  09/18/08 PT    ADDED PER-RECORD DETAIL LINES TO THE TXN,
000782      *                 LOAN, INVESTMENT AND CREDIT SECTIONS OF THE
000783      *                 RUN REPORT (SEE 2550/4150/5150/6150) AND
000784      *                 WIDENED THE TOTALS/DETAIL MONEY FIELDS TO
000785      *                 MATCH THE ACCUMULATORS THEY CARRY.  ALSO SET
000786      *                 WS-OVERDRAFT-USED-SW SO AN OVERDRAWN
000787      *                 WITHDRAWAL IS FLAGGED ON THE JOURNAL AND THE
000788      *                 RUN REPORT.  REQ #BNK-1071.
000789      *  02/04/09 PT    ADDED THE MISSING PRINCIPAL/AMOUNT > ZERO EDIT
000800      *                 TO THE LOAN AND INVESTMENT INTAKE PARAGRAPHS
000810      *                 (4100/5100) -- A ZERO-PRINCIPAL APPLICATION OR
000820      *                 ZERO-AMOUNT FD/RD REQUEST WAS SLIPPING THROUGH
000830      *                 TO BE PRICED INSTEAD OF REJECTED.  SAME RULE AS
000840      *                 THE AMOUNT EDIT ALREADY ON THE TXN SIDE.  REQ
000850      *                 #BNK-1074.
000860      *  06/09/09 PT    EXTENDED 4400-CHECK-EXTENDED-ELIGIBILITY WITH THE
000870      *                 50%-OF-INCOME EMI-RATIO TEST (EXISTING EMI PLUS
000880      *                 THE NEW LOAN'S EMI AGAINST LNA-MONTHLY-INCOME-AT,
000882      *                 SEE LNP.TIP13) -- THE PARAGRAPH HAD ONLY EVER
000884      *                 CARRIED THE SCORE/AMOUNT GATE, NOT THE RATIO RULE
000886      *                 THE COMMITTEE ACTUALLY ASKED FOR.  STILL A
000888      *                 CALLABLE RULE, NOT ON THE MAINLINE PATH.  REQ
000889      *                 #BNK-1082.
000890      *  ----------------------------------------------------------
000900       ENVIRONMENT DIVISION.
000910       CONFIGURATION SECTION.
000920       SPECIAL-NAMES.
000930           C01 IS TOP-OF-FORM.
000940       INPUT-OUTPUT SECTION.
000950       FILE-CONTROL.
000960           SELECT ACCOUNTS-IN  ASSIGN TO ACCTIN01
000970               FILE STATUS IS WS-FS-ACCOUNTS-IN.
000980           SELECT ACCOUNTS-OUT ASSIGN TO ACCTOT01
000990               FILE STATUS IS WS-FS-ACCOUNTS-OUT.
001000           SELECT TXNREQ-IN   ASSIGN TO TXNRQ01
001010               FILE STATUS IS WS-FS-TXNREQ-IN.
001020           SELECT TXNJRNL-OUT ASSIGN TO TXNJR01
001030               FILE STATUS IS WS-FS-TXNJRNL-OUT.
001040           SELECT LOANAPP-IN  ASSIGN TO LNAPP01
001050               FILE STATUS IS WS-FS-LOANAPP-IN.
001060           SELECT LOANRES-OUT ASSIGN TO LNRES01
001070               FILE STATUS IS WS-FS-LOANRES-OUT.
001080           SELECT INVEST-IN   ASSIGN TO INVST01
001090               FILE STATUS IS WS-FS-INVEST-IN.
001100           SELECT INVRES-OUT  ASSIGN TO INVRS01
001110               FILE STATUS IS WS-FS-INVRES-OUT.
001120           SELECT CREDIT-IN   ASSIGN TO CRDIN01
001130               FILE STATUS IS WS-FS-CREDIT-IN.
001140           SELECT CREDIT-OUT  ASSIGN TO CRDOT01
001150               FILE STATUS IS WS-FS-CREDIT-OUT.
001160           SELECT REPORT-OUT  ASSIGN TO RPTOUT01
001170               FILE STATUS IS WS-FS-REPORT-OUT.
001180       DATA DIVISION.
001190       FILE SECTION.
001200      *
001210      *    ACCOUNT MASTER - INBOUND.  RESTATES ACM.TIP10.
001220      *
001230       FD  ACCOUNTS-IN.
001240       01  ACM-ACCOUNT-MASTER-IN-REC.
001250           05  ACM-ACCT-ID               PIC 9(07).
001260           05  ACM-ACCT-USER-ID          PIC 9(07).
001270           05  ACM-ACCT-NUMBER           PIC X(20).
001280           05  ACM-ACCT-TYPE-CD          PIC X(03).
001290               88  ACM-ACCT-TYPE-SAVINGS     VALUE 'SAV'.
001300               88  ACM-ACCT-TYPE-CURRENT     VALUE 'CUR'.
001310               88  ACM-ACCT-TYPE-SALARY      VALUE 'SAL'.
001320           05  ACM-ACCT-OPEN-DTE.
001330               10  ACM-OPEN-DTE-YYYY     PIC 9(04).
001340               10  ACM-OPEN-DTE-MM       PIC 9(02).
001350               10  ACM-OPEN-DTE-DD       PIC 9(02).
001360           05  ACM-ACCT-BALANCE-AT       PIC S9(09)V99.
001370           05  ACM-ACCT-MIN-BAL-AT       PIC 9(07)V99.
001380           05  ACM-ACCT-OD-LIMIT-AT      PIC 9(07)V99.
001390           05  ACM-ACCT-OD-RATE-PC       PIC 9(02)V99.
001400           05  ACM-ACCT-INT-RATE-PC      PIC 9(02)V99.
001410           05  ACM-ACCT-STATUS-CD        PIC X(01).
001420               88  ACM-ACCT-STATUS-ACTIVE    VALUE 'A'.
001430               88  ACM-ACCT-STATUS-FROZEN    VALUE 'F'.
001440               88  ACM-ACCT-STATUS-CLOSED    VALUE 'C'.
001450           05  ACM-ACCT-BRANCH-CD        PIC X(07).
001460           05  FILLER                    PIC X(06).
001470      *
001480      *    ACCOUNT MASTER - OUTBOUND (UPDATED BALANCES/RATES).  SAME
001490      *    LAYOUT AS ACM.TIP10 ABOVE, SEPARATE PREFIX SO THE TWO
001500      *    COPIES OF THE RECORD CAN COEXIST IN ONE JOB STEP.
001510      *
001520       FD  ACCOUNTS-OUT.
001530       01  ACO-ACCOUNT-MASTER-OUT-REC.
001540           05  ACO-ACCT-ID               PIC 9(07).
001550           05  ACO-ACCT-USER-ID          PIC 9(07).
001560           05  ACO-ACCT-NUMBER           PIC X(20).
001570           05  ACO-ACCT-TYPE-CD          PIC X(03).
001580           05  ACO-ACCT-OPEN-DTE.
001590               10  ACO-OPEN-DTE-YYYY     PIC 9(04).
001600               10  ACO-OPEN-DTE-MM       PIC 9(02).
001610               10  ACO-OPEN-DTE-DD       PIC 9(02).
001620           05  ACO-ACCT-BALANCE-AT       PIC S9(09)V99.
001630           05  ACO-ACCT-MIN-BAL-AT       PIC 9(07)V99.
001640           05  ACO-ACCT-OD-LIMIT-AT      PIC 9(07)V99.
001650           05  ACO-ACCT-OD-RATE-PC       PIC 9(02)V99.
001660           05  ACO-ACCT-INT-RATE-PC      PIC 9(02)V99.
001670           05  ACO-ACCT-STATUS-CD        PIC X(01).
001680           05  ACO-ACCT-BRANCH-CD        PIC X(07).
001690           05  FILLER                    PIC X(06).
001700      *
001710      *    TRANSACTION REQUEST - INBOUND.  RESTATES TXN.TIP11.
001720      *
001730       FD  TXNREQ-IN.
001740       01  TXN-REQUEST-IN-REC.
001750           05  TXR-TYPE-CD               PIC X(03).
001760               88  TXR-TYPE-DEPOSIT          VALUE 'DEP'.
001770               88  TXR-TYPE-WITHDRAWAL       VALUE 'WDR'.
001780               88  TXR-TYPE-TRANSFER         VALUE 'TRF'.
001790           05  TXR-ACCT-ID               PIC 9(07).
001800           05  TXR-TO-ACCT-ID            PIC 9(07).
001810           05  TXR-AMOUNT-AT             PIC 9(09)V99.
001820           05  TXR-PERFORMED-BY          PIC 9(07).
001830           05  TXR-ROLE-CD               PIC X(01).
001840               88  TXR-ROLE-ADMIN            VALUE 'A'.
001850               88  TXR-ROLE-CUSTOMER         VALUE 'C'.
001860           05  TXR-REFERENCE             PIC X(25).
001870           05  TXR-NARRATION             PIC X(40).
001880           05  FILLER                    PIC X(02).
001890      *
001900      *    POSTED-TRANSACTION JOURNAL - OUTBOUND.  RESTATES TXN.TIP12.
001910      *
001920       FD  TXNJRNL-OUT.
001930       01  TXJ-JOURNAL-OUT-REC.
001940           05  TXJ-ID                    PIC 9(09).
001950           05  TXJ-ACCT-ID               PIC 9(07).
001960           05  TXJ-RELATED-ACCT          PIC 9(07).
001970           05  TXJ-TYPE-CD               PIC X(15).
001980           05  TXJ-AMOUNT-AT             PIC 9(09)V99.
001990           05  TXJ-BALANCE-AFTER-AT      PIC S9(09)V99.
002000           05  TXJ-CURRENCY-CD           PIC X(03).
002010           05  TXJ-REFERENCE             PIC X(25).
002020           05  TXJ-STATUS-CD             PIC X(08).
002030               88  TXJ-STATUS-SUCCESS        VALUE 'SUCCESS'.
002040               88  TXJ-STATUS-REJECTED       VALUE 'REJECTED'.
002050           05  TXJ-REJECT-REASON         PIC X(30).
002060           05  FILLER                    PIC X(18).
002070      *
002080      *    LOAN APPLICATION - INBOUND.  RESTATES LNP.TIP13.
002090      *
002100       FD  LOANAPP-IN.
002110       01  LNA-LOAN-APPLICATION-IN-REC.
002120           05  LNA-USER-ID               PIC 9(07).
002130           05  LNA-ACCT-ID               PIC 9(07).
002140           05  LNA-TYPE-CD               PIC X(03).
002150               88  LNA-TYPE-PERSONAL         VALUE 'PER'.
002160           05  LNA-PRINCIPAL-AT          PIC 9(09)V99.
002170           05  LNA-TENURE-MOS            PIC 9(03).
002180           05  LNA-CREDIT-SCORE          PIC 9(03).
002182           05  LNA-MONTHLY-INCOME-AT     PIC 9(09)V99.
002184           05  LNA-EXISTING-EMI-AT       PIC 9(09)V99.
002190           05  FILLER                    PIC X(02).
002200      *
002210      *    LOAN RESULT - OUTBOUND.  RESTATES LNP.TIP14.
002220      *
002230       FD  LOANRES-OUT.
002240       01  LNR-LOAN-RESULT-OUT-REC.
002250           05  LNR-USER-ID               PIC 9(07).
002260           05  LNR-PRINCIPAL-AT          PIC 9(09)V99.
002270           05  LNR-RATE-PC               PIC 9(02)V99.
002280           05  LNR-TENURE-MOS            PIC 9(03).
002290           05  LNR-EMI-AT                PIC 9(09)V99.
002300           05  LNR-TOTAL-PAYABLE-AT      PIC 9(11)V99.
002310           05  LNR-STATUS-CD             PIC X(08).
002320               88  LNR-STATUS-PENDING        VALUE 'PENDING'.
002330               88  LNR-STATUS-REJECTED       VALUE 'REJECTED'.
002340           05  LNR-REJECT-REASON         PIC X(30).
002350           05  FILLER                    PIC X(03).
002360      *
002370      *    FD/RD REQUEST - INBOUND.  RESTATES IVP.TIP15.
002380      *
002390       FD  INVEST-IN.
002400       01  INV-INVESTMENT-IN-REC.
002410           05  INV-TYPE-CD               PIC X(02).
002420               88  INV-TYPE-FIXED-DEPOSIT    VALUE 'FD'.
002430               88  INV-TYPE-RECURRING-DEP    VALUE 'RD'.
002440           05  INV-ACCT-ID               PIC 9(07).
002450           05  INV-AMOUNT-AT             PIC 9(09)V99.
002460           05  INV-TENURE-MOS            PIC 9(03).
002470           05  INV-START-DATE.
002480               10  INV-START-DTE-YYYY    PIC 9(04).
002490               10  INV-START-DTE-MM      PIC 9(02).
002500               10  INV-START-DTE-DD      PIC 9(02).
002510           05  FILLER                    PIC X(02).
002520      *
002530      *    FD/RD RESULT - OUTBOUND.  RESTATES IVP.TIP16.
002540      *
002550       FD  INVRES-OUT.
002560       01  IVR-INVESTMENT-OUT-REC.
002570           05  IVR-TYPE-CD               PIC X(02).
002580               88  IVR-TYPE-FIXED-DEPOSIT    VALUE 'FD'.
002590               88  IVR-TYPE-RECURRING-DEP    VALUE 'RD'.
002600           05  IVR-ACCT-ID               PIC 9(07).
002610           05  IVR-AMOUNT-AT             PIC 9(09)V99.
002620           05  IVR-RATE-PC               PIC 9(02)V99.
002630           05  IVR-TENURE-MOS            PIC 9(03).
002640           05  IVR-MATURITY-DATE.
002650               10  IVR-MAT-DTE-YYYY      PIC 9(04).
002660               10  IVR-MAT-DTE-MM        PIC 9(02).
002670               10  IVR-MAT-DTE-DD        PIC 9(02).
002680           05  IVR-MATURITY-AMOUNT-AT    PIC 9(11)V99.
002690           05  IVR-STATUS-CD             PIC X(08).
002700               88  IVR-STATUS-ACTIVE         VALUE 'ACTIVE'.
002710               88  IVR-STATUS-REJECTED       VALUE 'REJECTED'.
002720           05  IVR-REJECT-REASON         PIC X(30).
002730           05  FILLER                    PIC X(02).
002740      *
002750      *    CREDIT BEHAVIOR FEED - INBOUND.  RESTATES CRS.TIP17.
002760      *
002770       FD  CREDIT-IN.
002780       01  CRI-CREDIT-INPUT-IN-REC.
002790           05  CRI-USER-ID               PIC 9(07).
002800           05  CRI-TOTAL-EMIS            PIC 9(05).
002810           05  CRI-ONTIME-EMIS           PIC 9(05).
002820           05  CRI-OVERDUE-EMIS          PIC 9(05).
002830           05  CRI-OD-LIMIT-TOTAL-AT     PIC 9(09)V99.
002840           05  CRI-OD-USED-TOTAL-AT      PIC 9(09)V99.
002850           05  CRI-ACCT-AGE-DAYS         PIC 9(05).
002860           05  CRI-LOAN-TYPES            PIC 9(02).
002870           05  CRI-RECENT-APPS           PIC 9(02).
002880           05  FILLER                    PIC X(02).
002890      *
002900      *    CREDIT SCORE - OUTBOUND.  RESTATES CRS.TIP18.
002910      *
002920       FD  CREDIT-OUT.
002930       01  CRS-CREDIT-SCORE-OUT-REC.
002940           05  CRS-USER-ID               PIC 9(07).
002950           05  CRS-SCORE                 PIC 9(03).
002960           05  CRS-PAY-HIST-AT           PIC 9(03)V99.
002970           05  CRS-UTILIZATION-AT        PIC 9(03)V99.
002980           05  CRS-ACCT-AGE-AT           PIC 9(03)V99.
002990           05  CRS-DIVERSITY-AT          PIC 9(03)V99.
003000           05  CRS-INQUIRIES-AT          PIC 9(03)V99.
003010           05  FILLER                    PIC X(05).
003020      *
003030      *    RUN REPORT - OUTBOUND.  132-COLUMN PRINT LINE.
003040      *
003050       FD  REPORT-OUT.
003060       01  REPORT-LINE-REC               PIC X(132).
003070       WORKING-STORAGE SECTION.
003080      *
003090      *    STANDALONE SWITCHES AND COUNTERS.
003100      *
003110       77  WS-ACCOUNTS-EOF-SW            PIC X(01) VALUE 'N'.
003120           88  WS-ACCOUNTS-EOF               VALUE 'Y'.
003130       77  WS-TXNREQ-EOF-SW              PIC X(01) VALUE 'N'.
003140           88  WS-TXNREQ-EOF                 VALUE 'Y'.
003150       77  WS-LOANAPP-EOF-SW             PIC X(01) VALUE 'N'.
003160           88  WS-LOANAPP-EOF                VALUE 'Y'.
003170       77  WS-INVEST-EOF-SW              PIC X(01) VALUE 'N'.
003180           88  WS-INVEST-EOF                 VALUE 'Y'.
003190       77  WS-CREDIT-EOF-SW              PIC X(01) VALUE 'N'.
003200           88  WS-CREDIT-EOF                 VALUE 'Y'.
003210       77  WS-ACM-COUNT                  PIC S9(07) COMP VALUE ZERO.
003220       77  WS-ACM-MAX                    PIC S9(07) COMP VALUE 5000.
003230       77  WS-ACM-IDX-SAVE               PIC S9(07) COMP VALUE ZERO.
003240       77  WS-ACM-SRC-IDX-SAVE           PIC S9(07) COMP VALUE ZERO.
003250       77  WS-ACM-DST-IDX-SAVE           PIC S9(07) COMP VALUE ZERO.
003260       77  WS-ACCT-FOUND-SW              PIC X(01) VALUE 'N'.
003270           88  WS-ACCT-FOUND                 VALUE 'Y'.
003280       77  WS-TXR-VALID-SW               PIC X(01) VALUE 'Y'.
003290           88  WS-TXR-VALID                  VALUE 'Y'.
003300       77  WS-TXJ-NEXT-ID                PIC S9(09) COMP VALUE ZERO.
003310       77  WS-REF-SEQ                    PIC S9(09) COMP VALUE ZERO.
003320       77  WS-REJECT-REASON-WK           PIC X(30) VALUE SPACES.
003330      *
003340      *    FILE STATUS FIELDS.
003350      *
003360       01  WS-FILE-STATUS-AREA.
003370           05  WS-FS-ACCOUNTS-IN         PIC X(02).
003380           05  WS-FS-ACCOUNTS-OUT        PIC X(02).
003390           05  WS-FS-TXNREQ-IN           PIC X(02).
003400           05  WS-FS-TXNJRNL-OUT         PIC X(02).
003410           05  WS-FS-LOANAPP-IN          PIC X(02).
003420           05  WS-FS-LOANRES-OUT         PIC X(02).
003430           05  WS-FS-INVEST-IN           PIC X(02).
003440           05  WS-FS-INVRES-OUT          PIC X(02).
003450           05  WS-FS-CREDIT-IN           PIC X(02).
003460           05  WS-FS-CREDIT-OUT          PIC X(02).
003470           05  WS-FS-REPORT-OUT          PIC X(02).
003480      *
003490      *    RUN DATE.
003500      *
003510       01  WS-RUN-DATE-AT                PIC 9(08) VALUE ZERO.
003520       01  WS-RUN-DATE-GROUP REDEFINES WS-RUN-DATE-AT.
003530           05  WS-RUN-DATE-YYYY          PIC 9(04).
003540           05  WS-RUN-DATE-MM            PIC 9(02).
003550           05  WS-RUN-DATE-DD            PIC 9(02).
003560       01  WS-RUN-DATE-PRINT.
003570           05  WS-RDP-YYYY               PIC 9(04).
003580           05  FILLER                    PIC X(01) VALUE '-'.
003590           05  WS-RDP-MM                 PIC 9(02).
003600           05  FILLER                    PIC X(01) VALUE '-'.
003610           05  WS-RDP-DD                 PIC 9(02).
003620      *
003630      *    ACCOUNT MASTER WORK TABLE - LOADED ASCENDING BY ACCT-ID SO
003640      *    THE POSTING LOOP CAN SEARCH ALL RATHER THAN SCAN LINEARLY.
003650      *
003660       01  WS-ACM-TABLE.
003670           05  WS-ACM-ENTRY OCCURS 1 TO 5000 TIMES
003680                   DEPENDING ON WS-ACM-COUNT
003690                   ASCENDING KEY IS WS-ACM-ID
003700                   INDEXED BY WS-ACM-IDX.
003710               10  WS-ACM-ID             PIC 9(07).
003720               10  WS-ACM-USER-ID        PIC 9(07).
003730               10  WS-ACM-NUMBER         PIC X(20).
003740               10  WS-ACM-TYPE-CD        PIC X(03).
003750               10  WS-ACM-OPEN-DTE       PIC 9(08).
003760               10  WS-ACM-BALANCE-AT     PIC S9(09)V99.
003770               10  WS-ACM-MIN-BAL-AT     PIC 9(07)V99.
003780               10  WS-ACM-OD-LIMIT-AT    PIC 9(07)V99.
003790               10  WS-ACM-OD-RATE-PC     PIC 9(02)V99.
003800               10  WS-ACM-INT-RATE-PC    PIC 9(02)V99.
003810               10  WS-ACM-STATUS-CD      PIC X(01).
003820               10  WS-ACM-BRANCH-CD      PIC X(07).
003830               10  WS-ACM-LOWBAL-SW      PIC X(01) VALUE 'N'.
003840               10  WS-ACM-PENALTY-AT     PIC S9(07)V99 VALUE ZERO.
003850               10  WS-ACM-TXN-COUNT      PIC S9(05) COMP VALUE ZERO.
003860               10  WS-ACM-CREDIT-AT      PIC S9(09)V99 VALUE ZERO.
003870               10  WS-ACM-DEBIT-AT       PIC S9(09)V99 VALUE ZERO.
003880               10  WS-ACM-NET-AT         PIC S9(09)V99 VALUE ZERO.
003890               10  WS-ACM-AVG-AT         PIC S9(09)V99 VALUE ZERO.
003900      *
003910      *    TRANSACTION POSTING WORK AREA.
003920      *
003930       01  WS-TXN-WORK-AREA.
003940           05  WS-AVAILABLE-AT           PIC S9(10)V99.
003950           05  WS-SHORTFALL-AT           PIC S9(10)V99.
003960           05  WS-NEW-BALANCE-AT         PIC S9(10)V99.
003970           05  WS-OVERDRAFT-USED-SW      PIC X(01).
003980               88  WS-OVERDRAFT-USED         VALUE 'Y'.
003990           05  WS-LOWBAL-ALERT-SW        PIC X(01).
004000               88  WS-LOWBAL-ALERT            VALUE 'Y'.
004010           05  WS-REF-PREFIX             PIC X(03).
004020           05  WS-REF-BUILT              PIC X(25).
004030      *
004040      *    CONTROL TOTALS.
004050      *
004060       01  WS-TXN-TOTALS.
004070           05  WS-DEP-COUNT              PIC S9(07) COMP VALUE ZERO.
004080           05  WS-DEP-AMOUNT-AT          PIC S9(11)V99 VALUE ZERO.
004090           05  WS-WDR-COUNT              PIC S9(07) COMP VALUE ZERO.
004100           05  WS-WDR-AMOUNT-AT          PIC S9(11)V99 VALUE ZERO.
004110           05  WS-TRF-COUNT              PIC S9(07) COMP VALUE ZERO.
004120           05  WS-TRF-AMOUNT-AT          PIC S9(11)V99 VALUE ZERO.
004130           05  WS-REJ-COUNT              PIC S9(07) COMP VALUE ZERO.
004140       01  WS-LOAN-TOTALS.
004150           05  WS-LOAN-READ-CT           PIC S9(07) COMP VALUE ZERO.
004160           05  WS-LOAN-ACCEPT-CT         PIC S9(07) COMP VALUE ZERO.
004170           05  WS-LOAN-REJECT-CT         PIC S9(07) COMP VALUE ZERO.
004180           05  WS-LOAN-PRINCIPAL-AT      PIC S9(11)V99 VALUE ZERO.
004190           05  WS-LOAN-EMI-TOTAL-AT      PIC S9(11)V99 VALUE ZERO.
004200       01  WS-INVEST-TOTALS.
004210           05  WS-FD-COUNT               PIC S9(07) COMP VALUE ZERO.
004220           05  WS-FD-PRINCIPAL-AT        PIC S9(11)V99 VALUE ZERO.
004230           05  WS-FD-MATURITY-AT         PIC S9(11)V99 VALUE ZERO.
004240           05  WS-RD-COUNT               PIC S9(07) COMP VALUE ZERO.
004250           05  WS-RD-PRINCIPAL-AT        PIC S9(11)V99 VALUE ZERO.
004260           05  WS-RD-MATURITY-AT         PIC S9(11)V99 VALUE ZERO.
004270       01  WS-CREDIT-TOTALS.
004280           05  WS-CRS-EXCEL-CT           PIC S9(05) COMP VALUE ZERO.
004290           05  WS-CRS-VGOOD-CT           PIC S9(05) COMP VALUE ZERO.
004300           05  WS-CRS-GOOD-CT            PIC S9(05) COMP VALUE ZERO.
004310           05  WS-CRS-FAIR-CT            PIC S9(05) COMP VALUE ZERO.
004320           05  WS-CRS-POOR-CT            PIC S9(05) COMP VALUE ZERO.
004330       01  WS-FILE-COUNTS.
004340           05  WS-CT-ACCOUNTS-IN         PIC S9(07) COMP VALUE ZERO.
004350           05  WS-CT-ACCOUNTS-OUT        PIC S9(07) COMP VALUE ZERO.
004360           05  WS-CT-TXNREQ-IN           PIC S9(07) COMP VALUE ZERO.
004370           05  WS-CT-TXNJRNL-OUT         PIC S9(07) COMP VALUE ZERO.
004380           05  WS-CT-LOANAPP-IN          PIC S9(07) COMP VALUE ZERO.
004390           05  WS-CT-LOANRES-OUT         PIC S9(07) COMP VALUE ZERO.
004400           05  WS-CT-INVEST-IN           PIC S9(07) COMP VALUE ZERO.
004410           05  WS-CT-INVRES-OUT          PIC S9(07) COMP VALUE ZERO.
004420           05  WS-CT-CREDIT-IN           PIC S9(07) COMP VALUE ZERO.
004430           05  WS-CT-CREDIT-OUT          PIC S9(07) COMP VALUE ZERO.
004440           05  WS-CT-REPORT-OUT          PIC S9(07) COMP VALUE ZERO.
004450      *
004460      *    LOAN PRICING WORK AREA.
004470      *
004480       01  WS-LOAN-WORK-AREA.
004490           05  WS-LOAN-RATE-PC           PIC 9(02)V99.
004500           05  WS-MLY-RATE               PIC S9(01)V9(10).
004510           05  WS-EMI-FACTOR             PIC S9(05)V9(10).
004520           05  WS-LOAN-REJECT-SW         PIC X(01).
004530               88  WS-LOAN-REJECT             VALUE 'Y'.
004531           05  WS-EMI-TOTAL-AT           PIC S9(11)V99.
004532           05  WS-EMI-INCOME-PCT         PIC S9(05)V99.
004540      *
004550      *    INVESTMENT PRICING WORK AREA.
004560      *
004570       01  WS-INVEST-WORK-AREA.
004580           05  WS-INV-RATE-PC            PIC 9(02)V99.
004590           05  WS-INV-MLY-RATE           PIC S9(01)V9(10).
004600           05  WS-INV-YEARS              PIC S9(01)V9(04).
004610           05  WS-INV-FACTOR             PIC S9(05)V9(10).
004620           05  WS-INV-REJECT-SW          PIC X(01).
004630               88  WS-INV-REJECT              VALUE 'Y'.
004640      *
004650      *    MATURITY-DATE DERIVATION WORK AREA.  THE DAYS-IN-MONTH
004660      *    TABLE IS THE SECOND OF OUR STANDARD REDEFINES ON THIS
004670      *    PROGRAM (SEE ALSO WS-REPORT-LINE BELOW).
004680      *
004690       01  WS-DAYS-IN-MONTH-VALUES       PIC X(24)
004700               VALUE '312831303130313130313031'.
004710       01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-VALUES.
004720           05  WS-DIM-ENTRY              PIC 9(02) OCCURS 12 TIMES.
004730       01  WS-MATURITY-WORK-AREA.
004740           05  WS-MAT-YEAR               PIC 9(04).
004750           05  WS-MAT-MONTH              PIC 9(02).
004760           05  WS-MAT-DAY                PIC 9(02).
004770           05  WS-MAT-MONTH-TOTAL        PIC S9(05) COMP.
004780           05  WS-MAT-MAX-DAY            PIC 9(02).
004790           05  WS-MAT-REM-4              PIC 9(02).
004800           05  WS-MAT-REM-100            PIC 9(02).
004810           05  WS-MAT-REM-400            PIC 9(03).
004820           05  WS-MAT-QUOTIENT           PIC 9(06).
004830           05  WS-MAT-LEAP-SW            PIC X(01).
004840               88  WS-MAT-LEAP-YEAR           VALUE 'Y'.
004850      *
004860      *    CREDIT SCORING WORK AREA.
004870      *
004880       01  WS-CREDIT-WORK-AREA.
004890           05  WS-CR-PAYHIST-AT          PIC S9(03)V99.
004900           05  WS-CR-UTIL-AT             PIC S9(03)V99.
004910           05  WS-CR-AGE-AT              PIC S9(03)V99.
004920           05  WS-CR-DIVERSITY-AT        PIC S9(03)V99.
004930           05  WS-CR-INQUIRIES-AT        PIC S9(03)V99.
004940           05  WS-CR-UTIL-RATIO          PIC S9(01)V9(04).
004950           05  WS-CR-AGE-YEARS           PIC S9(03)V9(02).
004960           05  WS-CR-WEIGHTED-SUM        PIC S9(03)V9(04).
004970           05  WS-CR-FINAL-SCORE         PIC S9(04).
004980      *
004990      *    GENERIC ROUNDING / INTEREST UTILITY WORK AREA.
005000      *
005010       01  WS-UTILITY-WORK-AREA.
005020           05  WS-ROUND-IN               PIC S9(11)V9(06).
005030           05  WS-ROUND-OUT              PIC S9(11)V99.
005040           05  WS-SI-PRINCIPAL-AT        PIC S9(11)V99.
005050           05  WS-SI-RATE-PC             PIC S9(03)V99.
005060           05  WS-SI-YEARS               PIC S9(02)V99.
005070           05  WS-SI-RESULT-AT           PIC S9(11)V99.
005080           05  WS-CI-PRINCIPAL-AT        PIC S9(11)V99.
005090           05  WS-CI-RATE-PC             PIC S9(03)V99.
005100           05  WS-CI-YEARS               PIC S9(02)V99.
005110           05  WS-CI-FREQUENCY           PIC S9(02) COMP.
005120           05  WS-CI-FACTOR              PIC S9(05)V9(10).
005130           05  WS-CI-RESULT-AT           PIC S9(11)V99.
005140           05  WS-PCT-AMOUNT-AT          PIC S9(11)V99.
005150           05  WS-PCT-RATE               PIC S9(03)V99.
005160           05  WS-PCT-RESULT-AT          PIC S9(11)V99.
005170      *
005180      *    RUN REPORT LINE.  ONE SEGMENT PER REPORT SECTION, SELECTED
005190      *    BY RPT-TYPE-CD, IN THE SAME HEADER/DETAIL/TRAILER
005200      *    REDEFINES STYLE USED ON THE OLD 857-REPORT MEMBER.  THIS IS
005210      *    THE THIRD OF OUR STANDARD REDEFINES ON THIS PROGRAM (THE
005220      *    TEN SEGMENTS BELOW ALL REDEFINE RPT-BODY-AREA).
005230      *
005240       01  WS-REPORT-LINE.
005250           05  RPT-TYPE-CD               PIC X(02).
005260               88  RPT-TYPE-HEADING          VALUE 'HD'.
005270               88  RPT-TYPE-TXN-DETAIL       VALUE 'TD'.
005280               88  RPT-TYPE-TXN-TOTALS       VALUE 'TT'.
005290               88  RPT-TYPE-LOWBAL-DETAIL    VALUE 'LD'.
005300               88  RPT-TYPE-LOAN-DETAIL      VALUE 'ND'.
005310               88  RPT-TYPE-LOAN-TOTALS      VALUE 'NT'.
005320               88  RPT-TYPE-INVEST-DETAIL    VALUE 'ID'.
005330               88  RPT-TYPE-INVEST-TOTALS    VALUE 'IT'.
005340               88  RPT-TYPE-CREDIT-DETAIL    VALUE 'CD'.
005350               88  RPT-TYPE-CREDIT-TOTALS    VALUE 'CT'.
005360               88  RPT-TYPE-GRAND-TRAILER    VALUE 'GT'.
005370           05  RPT-BODY-AREA             PIC X(130).
005380           05  RPT-HEADING-AREA REDEFINES RPT-BODY-AREA.
005390               10  FILLER                PIC X(10).
005400               10  RPT-HD-TITLE          PIC X(40).
005410               10  FILLER                PIC X(10).
005420               10  RPT-HD-RUN-DTE        PIC X(10).
005430               10  FILLER                PIC X(60).
005440           05  RPT-TXN-DETAIL-AREA REDEFINES RPT-BODY-AREA.
005450               10  RPT-TD-ACCT-ID        PIC 9(07).
005460               10  FILLER                PIC X(02).
005470               10  RPT-TD-TYPE           PIC X(15).
005480               10  FILLER                PIC X(02).
005490               10  RPT-TD-AMOUNT         PIC -9(09).99.
005500               10  FILLER                PIC X(02).
005510               10  RPT-TD-BALANCE        PIC -9(09).99.
005520               10  FILLER                PIC X(02).
005530               10  RPT-TD-STATUS         PIC X(08).
005540               10  FILLER                PIC X(02).
005550               10  RPT-TD-REASON         PIC X(30).
005560               10  FILLER                PIC X(34).
005570           05  RPT-TXN-TOTALS-AREA REDEFINES RPT-BODY-AREA.
005580               10  FILLER                PIC X(10).
005590               10  RPT-TT-DEP-CT         PIC 9(05).
005600               10  FILLER                PIC X(02).
005610               10  RPT-TT-DEP-AT         PIC -9(11).99.
005620               10  FILLER                PIC X(02).
005630               10  RPT-TT-WDR-CT         PIC 9(05).
005640               10  FILLER                PIC X(02).
005650               10  RPT-TT-WDR-AT         PIC -9(11).99.
005660               10  FILLER                PIC X(02).
005670               10  RPT-TT-TRF-CT         PIC 9(05).
005680               10  FILLER                PIC X(02).
005690               10  RPT-TT-TRF-AT         PIC -9(11).99.
005700               10  FILLER                PIC X(02).
005710               10  RPT-TT-REJ-CT         PIC 9(05).
005720               10  FILLER                PIC X(43).
005730           05  RPT-LOWBAL-DETAIL-AREA REDEFINES RPT-BODY-AREA.
005740               10  RPT-LD-ACCT-ID        PIC 9(07).
005750               10  FILLER                PIC X(02).
005760               10  RPT-LD-BALANCE        PIC -9(09).99.
005770               10  FILLER                PIC X(02).
005780               10  RPT-LD-MINIMUM        PIC -9(09).99.
005790               10  FILLER                PIC X(02).
005800               10  RPT-LD-SHORTFALL      PIC -9(09).99.
005810               10  FILLER                PIC X(02).
005820               10  RPT-LD-PENALTY        PIC -9(09).99.
005830               10  FILLER                PIC X(63).
005840           05  RPT-LOAN-DETAIL-AREA REDEFINES RPT-BODY-AREA.
005850               10  RPT-ND-USER-ID        PIC 9(07).
005860               10  FILLER                PIC X(02).
005870               10  RPT-ND-PRINCIPAL      PIC -9(09).99.
005880               10  FILLER                PIC X(02).
005890               10  RPT-ND-RATE           PIC -9(02).99.
005900               10  FILLER                PIC X(02).
005910               10  RPT-ND-TENURE         PIC 9(03).
005920               10  FILLER                PIC X(02).
005930               10  RPT-ND-EMI            PIC -9(09).99.
005940               10  FILLER                PIC X(02).
005950               10  RPT-ND-STATUS         PIC X(08).
005960               10  FILLER                PIC X(70).
005970           05  RPT-LOAN-TOTALS-AREA REDEFINES RPT-BODY-AREA.
005980               10  FILLER                PIC X(10).
005990               10  RPT-NT-ACC-CT         PIC 9(05).
006000               10  FILLER                PIC X(02).
006010               10  RPT-NT-REJ-CT         PIC 9(05).
006020               10  FILLER                PIC X(02).
006030               10  RPT-NT-PRINCIPAL      PIC -9(11).99.
006040               10  FILLER                PIC X(02).
006050               10  RPT-NT-EMI-TOTAL      PIC -9(11).99.
006060               10  FILLER                PIC X(74).
006070           05  RPT-INVEST-DETAIL-AREA REDEFINES RPT-BODY-AREA.
006080               10  RPT-ID-TYPE           PIC X(02).
006090               10  FILLER                PIC X(02).
006100               10  RPT-ID-ACCT-ID        PIC 9(07).
006110               10  FILLER                PIC X(02).
006120               10  RPT-ID-AMOUNT         PIC -9(09).99.
006130               10  FILLER                PIC X(02).
006140               10  RPT-ID-RATE           PIC -9(02).99.
006150               10  FILLER                PIC X(02).
006160               10  RPT-ID-TENURE         PIC 9(03).
006170               10  FILLER                PIC X(02).
006180               10  RPT-ID-MATURITY       PIC -9(11).99.
006190               10  FILLER                PIC X(02).
006200               10  RPT-ID-STATUS         PIC X(08).
006210               10  FILLER                PIC X(64).
006220           05  RPT-INVEST-TOTALS-AREA REDEFINES RPT-BODY-AREA.
006230               10  FILLER                PIC X(10).
006240               10  RPT-IT-TYPE           PIC X(02).
006250               10  FILLER                PIC X(02).
006260               10  RPT-IT-COUNT          PIC 9(05).
006270               10  FILLER                PIC X(02).
006280               10  RPT-IT-PRINCIPAL      PIC -9(11).99.
006290               10  FILLER                PIC X(02).
006300               10  RPT-IT-MATURITY       PIC -9(11).99.
006310               10  FILLER                PIC X(77).
006320           05  RPT-CREDIT-DETAIL-AREA REDEFINES RPT-BODY-AREA.
006330               10  RPT-CD-USER-ID        PIC 9(07).
006340               10  FILLER                PIC X(02).
006350               10  RPT-CD-PAYHIST        PIC 999.99.
006360               10  FILLER                PIC X(01).
006370               10  RPT-CD-UTIL           PIC 999.99.
006380               10  FILLER                PIC X(01).
006390               10  RPT-CD-AGE            PIC 999.99.
006400               10  FILLER                PIC X(01).
006410               10  RPT-CD-DIVERSITY      PIC 999.99.
006420               10  FILLER                PIC X(01).
006430               10  RPT-CD-INQUIRIES      PIC 999.99.
006440               10  FILLER                PIC X(02).
006450               10  RPT-CD-SCORE          PIC 9(03).
006460               10  FILLER                PIC X(82).
006470           05  RPT-CREDIT-TOTALS-AREA REDEFINES RPT-BODY-AREA.
006480               10  FILLER                PIC X(10).
006490               10  RPT-CT-EXCEL-CT       PIC 9(05).
006500               10  FILLER                PIC X(02).
006510               10  RPT-CT-VGOOD-CT       PIC 9(05).
006520               10  FILLER                PIC X(02).
006530               10  RPT-CT-GOOD-CT        PIC 9(05).
006540               10  FILLER                PIC X(02).
006550               10  RPT-CT-FAIR-CT        PIC 9(05).
006560               10  FILLER                PIC X(02).
006570               10  RPT-CT-POOR-CT        PIC 9(05).
006580               10  FILLER                PIC X(87).
006590           05  RPT-GRAND-TRAILER-AREA REDEFINES RPT-BODY-AREA.
006600               10  RPT-GT-FILE-NAME      PIC X(12).
006610               10  FILLER                PIC X(02).
006620               10  RPT-GT-READ-CT        PIC 9(07).
006630               10  FILLER                PIC X(02).
006640               10  RPT-GT-WRITE-CT       PIC 9(07).
006650               10  FILLER                PIC X(100).
006660       PROCEDURE DIVISION.
006670      *
006680      *================================================================
006690      *    MAINLINE
006700      *================================================================
006710       0000-MAINLINE.
006720           PERFORM 0100-OPEN-FILES THRU 0100-EXIT.
006730           PERFORM 1000-LOAD-ACCOUNT-MASTER THRU 1000-EXIT.
006740           PERFORM 2000-PROCESS-TXN-REQUESTS THRU 2000-EXIT.
006750           PERFORM 3000-REWRITE-ACCOUNT-MASTER THRU 3000-EXIT.
006760           PERFORM 4000-PROCESS-LOAN-APPLICATIONS THRU 4000-EXIT.
006770           PERFORM 5000-PROCESS-INVESTMENT-REQUESTS THRU 5000-EXIT.
006780           PERFORM 6000-PROCESS-CREDIT-SCORING THRU 6000-EXIT.
006790           PERFORM 7000-PRINT-RUN-REPORT THRU 7000-EXIT.
006800           PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
006810           STOP RUN.
006820      *
006830      *================================================================
006840      *    0100 RANGE - OPEN FILES / ESTABLISH RUN DATE
006850      *================================================================
006860       0100-OPEN-FILES.
006870           ACCEPT WS-RUN-DATE-AT FROM DATE YYYYMMDD.
006880           MOVE WS-RUN-DATE-YYYY TO WS-RDP-YYYY.
006890           MOVE WS-RUN-DATE-MM   TO WS-RDP-MM.
006900           MOVE WS-RUN-DATE-DD   TO WS-RDP-DD.
006910           OPEN INPUT  ACCOUNTS-IN
006920                       TXNREQ-IN
006930                       LOANAPP-IN
006940                       INVEST-IN
006950                       CREDIT-IN.
006960           OPEN OUTPUT ACCOUNTS-OUT
006970                       TXNJRNL-OUT
006980                       LOANRES-OUT
006990                       INVRES-OUT
007000                       CREDIT-OUT
007010                       REPORT-OUT.
007020       0100-EXIT.
007030           EXIT.
007040      *
007050       0900-CLOSE-FILES.
007060           CLOSE ACCOUNTS-IN ACCOUNTS-OUT TXNREQ-IN TXNJRNL-OUT
007070                 LOANAPP-IN LOANRES-OUT INVEST-IN INVRES-OUT
007080                 CREDIT-IN CREDIT-OUT REPORT-OUT.
007090       0900-EXIT.
007100           EXIT.
007110      *
007120      *================================================================
007130      *    1000 RANGE - LOAD ACCOUNT MASTER
007140      *================================================================
007150       1000-LOAD-ACCOUNT-MASTER.
007160           PERFORM 1050-READ-ACCOUNTS-IN THRU 1050-EXIT.
007170           PERFORM 1010-LOAD-ONE-ACCOUNT THRU 1010-EXIT
007180               UNTIL WS-ACCOUNTS-EOF.
007190       1000-EXIT.
007200           EXIT.
007210      *
007220       1010-LOAD-ONE-ACCOUNT.
007230           ADD 1 TO WS-ACM-COUNT.
007240           IF WS-ACM-COUNT > WS-ACM-MAX
007250               MOVE WS-ACM-MAX TO WS-ACM-COUNT
007260               GO TO 1010-EXIT.
007270           SET WS-ACM-IDX TO WS-ACM-COUNT.
007280           MOVE ACM-ACCT-ID          TO WS-ACM-ID (WS-ACM-IDX).
007290           MOVE ACM-ACCT-USER-ID     TO WS-ACM-USER-ID (WS-ACM-IDX).
007300           MOVE ACM-ACCT-NUMBER      TO WS-ACM-NUMBER (WS-ACM-IDX).
007310           MOVE ACM-ACCT-TYPE-CD     TO WS-ACM-TYPE-CD (WS-ACM-IDX).
007320           MOVE ACM-OPEN-DTE-YYYY    TO WS-ACM-OPEN-DTE (WS-ACM-IDX)
007330                                               (1:4).
007340           MOVE ACM-OPEN-DTE-MM      TO WS-ACM-OPEN-DTE (WS-ACM-IDX)
007350                                               (5:2).
007360           MOVE ACM-OPEN-DTE-DD      TO WS-ACM-OPEN-DTE (WS-ACM-IDX)
007370                                               (7:2).
007380           MOVE ACM-ACCT-BALANCE-AT  TO WS-ACM-BALANCE-AT (WS-ACM-IDX).
007390           MOVE ACM-ACCT-STATUS-CD   TO WS-ACM-STATUS-CD (WS-ACM-IDX).
007400           MOVE ACM-ACCT-BRANCH-CD   TO WS-ACM-BRANCH-CD (WS-ACM-IDX).
007410           PERFORM 1100-SET-ACCT-TYPE-DEFAULTS THRU 1100-EXIT.
007420           PERFORM 1050-READ-ACCOUNTS-IN THRU 1050-EXIT.
007430       1010-EXIT.
007440           EXIT.
007450      *
007460       1050-READ-ACCOUNTS-IN.
007470           READ ACCOUNTS-IN
007480               AT END MOVE 'Y' TO WS-ACCOUNTS-EOF-SW.
007490           IF NOT WS-ACCOUNTS-EOF
007500               ADD 1 TO WS-CT-ACCOUNTS-IN.
007510       1050-EXIT.
007520           EXIT.
007530      *
007540      *    ACCOUNT-TYPE CONFIGURATION.  MIN BALANCE, OVERDRAFT LIMIT
007550      *    AND RATE, AND DEPOSIT INTEREST RATE ARE POLICY VALUES SET
007560      *    BY PRODUCT TYPE, NOT CARRIED INPUT-TO-INPUT.  CURRENT-
007570      *    ACCOUNT OVERDRAFT IS NORMALLY 3 TIMES MONTHLY INCOME, BUT
007580      *    THIS FEED CARRIES NO INCOME FIELD, SO THE "INCOME UNKNOWN"
007590      *    FLAT LIMIT APPLIES TO EVERY CURRENT ACCOUNT ON THIS FILE.
007600      *
007610       1100-SET-ACCT-TYPE-DEFAULTS.
007620           IF WS-ACM-TYPE-CD (WS-ACM-IDX) = 'SAV'
007630               MOVE 500.00   TO WS-ACM-MIN-BAL-AT (WS-ACM-IDX)
007640               MOVE 0        TO WS-ACM-OD-LIMIT-AT (WS-ACM-IDX)
007650               MOVE 0        TO WS-ACM-OD-RATE-PC (WS-ACM-IDX)
007660               MOVE 4.00     TO WS-ACM-INT-RATE-PC (WS-ACM-IDX)
007670           ELSE
007680           IF WS-ACM-TYPE-CD (WS-ACM-IDX) = 'CUR'
007690               MOVE 1000.00  TO WS-ACM-MIN-BAL-AT (WS-ACM-IDX)
007700               MOVE 0        TO WS-ACM-INT-RATE-PC (WS-ACM-IDX)
007710               MOVE 12.00    TO WS-ACM-OD-RATE-PC (WS-ACM-IDX)
007720               MOVE 10000.00 TO WS-ACM-OD-LIMIT-AT (WS-ACM-IDX)
007730           ELSE
007740           IF WS-ACM-TYPE-CD (WS-ACM-IDX) = 'SAL'
007750               MOVE 0        TO WS-ACM-MIN-BAL-AT (WS-ACM-IDX)
007760               MOVE 0        TO WS-ACM-OD-LIMIT-AT (WS-ACM-IDX)
007770               MOVE 0        TO WS-ACM-OD-RATE-PC (WS-ACM-IDX)
007780               MOVE 3.50     TO WS-ACM-INT-RATE-PC (WS-ACM-IDX).
007790       1100-EXIT.
007800           EXIT.
007810      *
007820      *================================================================
007830      *    2000 RANGE - TRANSACTION POSTING ENGINE
007840      *================================================================
007850       2000-PROCESS-TXN-REQUESTS.
007860           PERFORM 2050-READ-TXNREQ THRU 2050-EXIT.
007870           PERFORM 2100-EDIT-AND-POST-TXN THRU 2100-EXIT
007880               UNTIL WS-TXNREQ-EOF.
007890       2000-EXIT.
007900           EXIT.
007910      *
007920       2050-READ-TXNREQ.
007930           READ TXNREQ-IN
007940               AT END MOVE 'Y' TO WS-TXNREQ-EOF-SW.
007950           IF NOT WS-TXNREQ-EOF
007960               ADD 1 TO WS-CT-TXNREQ-IN.
007970       2050-EXIT.
007980           EXIT.
007990      *
008000       2100-EDIT-AND-POST-TXN.
008010           MOVE 'Y' TO WS-TXR-VALID-SW.
008020           MOVE SPACES TO WS-REJECT-REASON-WK.
008025           MOVE 'N' TO WS-OVERDRAFT-USED-SW.
008030           PERFORM 2150-EDIT-TXN-REQUEST THRU 2150-EXIT.
008040           IF WS-TXR-VALID
008050               IF TXR-TYPE-DEPOSIT
008060                   PERFORM 2200-POST-DEPOSIT THRU 2200-EXIT
008070               ELSE
008080               IF TXR-TYPE-WITHDRAWAL
008090                   PERFORM 2300-POST-WITHDRAWAL THRU 2300-EXIT
008100               ELSE
008110               IF TXR-TYPE-TRANSFER
008120                   PERFORM 2400-POST-TRANSFER THRU 2400-EXIT
008130           ELSE
008140               ADD 1 TO WS-REJ-COUNT
008150               PERFORM 2900-WRITE-REJECT-JOURNAL THRU 2900-EXIT.
008160           PERFORM 2050-READ-TXNREQ THRU 2050-EXIT.
008170       2100-EXIT.
008180           EXIT.
008190      *
008200      *    GENERAL EDIT - TYPE, AMOUNT AND ACCOUNT LOOKUP COMMON TO
008210      *    ALL THREE REQUEST TYPES.  PER-TYPE RULES (ADMIN-ONLY,
008220      *    SUFFICIENT-FUNDS, OWNERSHIP) ARE CHECKED IN 2200/2300/2400.
008230      *
008240       2150-EDIT-TXN-REQUEST.
008250           IF NOT TXR-TYPE-DEPOSIT AND NOT TXR-TYPE-WITHDRAWAL
008260                   AND NOT TXR-TYPE-TRANSFER
008270               MOVE 'N' TO WS-TXR-VALID-SW
008280               MOVE 'INVALID TRANSACTION TYPE' TO WS-REJECT-REASON-WK
008290               GO TO 2150-EXIT.
008300           IF TXR-AMOUNT-AT < 1.00
008310               MOVE 'N' TO WS-TXR-VALID-SW
008320               MOVE 'AMOUNT BELOW MINIMUM' TO WS-REJECT-REASON-WK
008330               GO TO 2150-EXIT.
008340           PERFORM 2160-FIND-ACCOUNT THRU 2160-EXIT.
008350           IF NOT WS-ACCT-FOUND
008360               MOVE 'N' TO WS-TXR-VALID-SW
008370               MOVE 'ACCOUNT NOT FOUND' TO WS-REJECT-REASON-WK
008380               GO TO 2150-EXIT.
008390           MOVE WS-ACM-IDX TO WS-ACM-IDX-SAVE.
008400           IF WS-ACM-STATUS-CD (WS-ACM-IDX) NOT = 'A'
008410               MOVE 'N' TO WS-TXR-VALID-SW
008420               MOVE 'ACCOUNT NOT ACTIVE' TO WS-REJECT-REASON-WK.
008430       2150-EXIT.
008440           EXIT.
008450      *
008460      *    SEARCH ALL USES THE ASCENDING-KEY LOAD ORDER FROM 1000.
008470      *
008480       2160-FIND-ACCOUNT.
008490           MOVE 'N' TO WS-ACCT-FOUND-SW.
008500           IF WS-ACM-COUNT = ZERO
008510               GO TO 2160-EXIT.
008520           SEARCH ALL WS-ACM-ENTRY
008530               AT END MOVE 'N' TO WS-ACCT-FOUND-SW
008540               WHEN WS-ACM-ID (WS-ACM-IDX) = TXR-ACCT-ID
008550                   MOVE 'Y' TO WS-ACCT-FOUND-SW.
008560       2160-EXIT.
008570           EXIT.
008580      *
008590       2200-POST-DEPOSIT.
008600           IF NOT TXR-ROLE-ADMIN
008610               MOVE 'DEPOSITOR MUST BE ADMIN' TO WS-REJECT-REASON-WK
008620               ADD 1 TO WS-REJ-COUNT
008630               PERFORM 2900-WRITE-REJECT-JOURNAL THRU 2900-EXIT
008640               GO TO 2200-EXIT.
008650           COMPUTE WS-NEW-BALANCE-AT =
008660               WS-ACM-BALANCE-AT (WS-ACM-IDX-SAVE) + TXR-AMOUNT-AT.
008670           MOVE WS-NEW-BALANCE-AT TO
008680                                 WS-ACM-BALANCE-AT (WS-ACM-IDX-SAVE).
008690           ADD TXR-AMOUNT-AT TO WS-ACM-CREDIT-AT (WS-ACM-IDX-SAVE).
008700           ADD 1 TO WS-ACM-TXN-COUNT (WS-ACM-IDX-SAVE).
008710           ADD 1 TO WS-DEP-COUNT.
008720           ADD TXR-AMOUNT-AT TO WS-DEP-AMOUNT-AT.
008730           MOVE 'DEP' TO WS-REF-PREFIX.
008740           PERFORM 2850-BUILD-REFERENCE THRU 2850-EXIT.
008750           MOVE 'DEPOSIT' TO TXJ-TYPE-CD.
008760           MOVE ZERO TO TXJ-RELATED-ACCT.
008770           PERFORM 2500-WRITE-JOURNAL-RECORD THRU 2500-EXIT.
008780       2200-EXIT.
008790           EXIT.
008800      *
008810       2300-POST-WITHDRAWAL.
008820           IF NOT TXR-ROLE-ADMIN
008830               MOVE 'WITHDRAWER MUST BE ADMIN' TO WS-REJECT-REASON-WK
008840               ADD 1 TO WS-REJ-COUNT
008850               PERFORM 2900-WRITE-REJECT-JOURNAL THRU 2900-EXIT
008860               GO TO 2300-EXIT.
008870           COMPUTE WS-AVAILABLE-AT =
008880               WS-ACM-BALANCE-AT (WS-ACM-IDX-SAVE) +
008890               WS-ACM-OD-LIMIT-AT (WS-ACM-IDX-SAVE).
008900           IF WS-AVAILABLE-AT < TXR-AMOUNT-AT
008910               MOVE 'INSUFFICIENT FUNDS' TO WS-REJECT-REASON-WK
008920               ADD 1 TO WS-REJ-COUNT
008930               PERFORM 2900-WRITE-REJECT-JOURNAL THRU 2900-EXIT
008940               GO TO 2300-EXIT.
008950           COMPUTE WS-NEW-BALANCE-AT =
008960               WS-ACM-BALANCE-AT (WS-ACM-IDX-SAVE) - TXR-AMOUNT-AT.
008970           MOVE WS-NEW-BALANCE-AT TO
008980                                 WS-ACM-BALANCE-AT (WS-ACM-IDX-SAVE).
008982           IF WS-NEW-BALANCE-AT < ZERO
008984               SET WS-OVERDRAFT-USED TO TRUE.
008990           ADD TXR-AMOUNT-AT TO WS-ACM-DEBIT-AT (WS-ACM-IDX-SAVE).
009000           ADD 1 TO WS-ACM-TXN-COUNT (WS-ACM-IDX-SAVE).
009010           ADD 1 TO WS-WDR-COUNT.
009020           ADD TXR-AMOUNT-AT TO WS-WDR-AMOUNT-AT.
009030           IF WS-NEW-BALANCE-AT <
009040                   WS-ACM-MIN-BAL-AT (WS-ACM-IDX-SAVE)
009050               MOVE 'Y' TO WS-ACM-LOWBAL-SW (WS-ACM-IDX-SAVE).
009060           MOVE 'WDR' TO WS-REF-PREFIX.
009070           PERFORM 2850-BUILD-REFERENCE THRU 2850-EXIT.
009080           MOVE 'WITHDRAWAL' TO TXJ-TYPE-CD.
009090           MOVE ZERO TO TXJ-RELATED-ACCT.
009100           PERFORM 2500-WRITE-JOURNAL-RECORD THRU 2500-EXIT.
009110       2300-EXIT.
009120           EXIT.
009130      *
009140       2400-POST-TRANSFER.
009150           IF TXR-ACCT-ID = TXR-TO-ACCT-ID
009160               MOVE 'SOURCE AND DESTINATION MATCH' TO
009170                                         WS-REJECT-REASON-WK
009180               ADD 1 TO WS-REJ-COUNT
009190               PERFORM 2900-WRITE-REJECT-JOURNAL THRU 2900-EXIT
009200               GO TO 2400-EXIT.
009210           IF TXR-ROLE-CUSTOMER AND
009220                   TXR-PERFORMED-BY NOT =
009230                       WS-ACM-USER-ID (WS-ACM-IDX-SAVE)
009240               MOVE 'CUSTOMER MAY NOT TRANSFER THIS ACCOUNT' TO
009250                                         WS-REJECT-REASON-WK
009260               ADD 1 TO WS-REJ-COUNT
009270               PERFORM 2900-WRITE-REJECT-JOURNAL THRU 2900-EXIT
009280               GO TO 2400-EXIT.
009290           MOVE WS-ACM-IDX-SAVE TO WS-ACM-SRC-IDX-SAVE.
009300           SEARCH ALL WS-ACM-ENTRY
009310               AT END MOVE 'N' TO WS-ACCT-FOUND-SW
009320               WHEN WS-ACM-ID (WS-ACM-IDX) = TXR-TO-ACCT-ID
009330                   MOVE 'Y' TO WS-ACCT-FOUND-SW.
009340           IF NOT WS-ACCT-FOUND OR
009350                   WS-ACM-STATUS-CD (WS-ACM-IDX) NOT = 'A'
009360               MOVE 'DESTINATION ACCOUNT NOT ACTIVE' TO
009370                                         WS-REJECT-REASON-WK
009380               ADD 1 TO WS-REJ-COUNT
009390               PERFORM 2900-WRITE-REJECT-JOURNAL THRU 2900-EXIT
009400               GO TO 2400-EXIT.
009410           MOVE WS-ACM-IDX TO WS-ACM-DST-IDX-SAVE.
009420           COMPUTE WS-AVAILABLE-AT =
009430               WS-ACM-BALANCE-AT (WS-ACM-SRC-IDX-SAVE) +
009440               WS-ACM-OD-LIMIT-AT (WS-ACM-SRC-IDX-SAVE).
009450           IF WS-AVAILABLE-AT < TXR-AMOUNT-AT
009460               MOVE 'INSUFFICIENT FUNDS' TO WS-REJECT-REASON-WK
009470               ADD 1 TO WS-REJ-COUNT
009480               PERFORM 2900-WRITE-REJECT-JOURNAL THRU 2900-EXIT
009490               GO TO 2400-EXIT.
009500           COMPUTE WS-NEW-BALANCE-AT =
009510               WS-ACM-BALANCE-AT (WS-ACM-SRC-IDX-SAVE) - TXR-AMOUNT-AT.
009520           MOVE WS-NEW-BALANCE-AT TO WS-ACM-BALANCE-AT
009530                                            (WS-ACM-SRC-IDX-SAVE).
009540           ADD TXR-AMOUNT-AT TO WS-ACM-DEBIT-AT (WS-ACM-SRC-IDX-SAVE).
009550           ADD 1 TO WS-ACM-TXN-COUNT (WS-ACM-SRC-IDX-SAVE).
009560           COMPUTE WS-NEW-BALANCE-AT =
009570               WS-ACM-BALANCE-AT (WS-ACM-DST-IDX-SAVE) + TXR-AMOUNT-AT.
009580           MOVE WS-NEW-BALANCE-AT TO WS-ACM-BALANCE-AT
009590                                            (WS-ACM-DST-IDX-SAVE).
009600           ADD TXR-AMOUNT-AT TO WS-ACM-CREDIT-AT (WS-ACM-DST-IDX-SAVE).
009610           ADD 1 TO WS-ACM-TXN-COUNT (WS-ACM-DST-IDX-SAVE).
009620           ADD 1 TO WS-TRF-COUNT.
009630           ADD TXR-AMOUNT-AT TO WS-TRF-AMOUNT-AT.
009640           MOVE 'TRF' TO WS-REF-PREFIX.
009650           PERFORM 2850-BUILD-REFERENCE THRU 2850-EXIT.
009660           MOVE WS-ACM-ID (WS-ACM-SRC-IDX-SAVE) TO TXJ-ACCT-ID.
009670           MOVE WS-ACM-ID (WS-ACM-DST-IDX-SAVE) TO TXJ-RELATED-ACCT.
009680           MOVE 'TRANSFER-DEBIT' TO TXJ-TYPE-CD.
009690           MOVE WS-ACM-BALANCE-AT (WS-ACM-SRC-IDX-SAVE) TO
009700                                         TXJ-BALANCE-AFTER-AT.
009710           STRING WS-REF-BUILT DELIMITED BY SPACE
009720                  '-D'          DELIMITED BY SIZE
009730               INTO TXJ-REFERENCE.
009740           MOVE 'INR' TO TXJ-CURRENCY-CD.
009750           MOVE TXR-AMOUNT-AT TO TXJ-AMOUNT-AT.
009760           MOVE 'SUCCESS' TO TXJ-STATUS-CD.
009770           MOVE SPACES TO TXJ-REJECT-REASON.
009780           ADD 1 TO WS-TXJ-NEXT-ID.
009790           MOVE WS-TXJ-NEXT-ID TO TXJ-ID.
009800           WRITE TXJ-JOURNAL-OUT-REC.
009810           ADD 1 TO WS-CT-TXNJRNL-OUT.
009815           PERFORM 2550-WRITE-TXN-REPORT-LINE THRU 2550-EXIT.
009820           MOVE WS-ACM-ID (WS-ACM-DST-IDX-SAVE) TO TXJ-ACCT-ID.
009830           MOVE WS-ACM-ID (WS-ACM-SRC-IDX-SAVE) TO TXJ-RELATED-ACCT.
009840           MOVE 'TRANSFER-CREDIT' TO TXJ-TYPE-CD.
009850           MOVE WS-ACM-BALANCE-AT (WS-ACM-DST-IDX-SAVE) TO
009860                                         TXJ-BALANCE-AFTER-AT.
009870           STRING WS-REF-BUILT DELIMITED BY SPACE
009880                  '-C'          DELIMITED BY SIZE
009890               INTO TXJ-REFERENCE.
009900           ADD 1 TO WS-TXJ-NEXT-ID.
009910           MOVE WS-TXJ-NEXT-ID TO TXJ-ID.
009920           WRITE TXJ-JOURNAL-OUT-REC.
009930           ADD 1 TO WS-CT-TXNJRNL-OUT.
009935           PERFORM 2550-WRITE-TXN-REPORT-LINE THRU 2550-EXIT.
009940       2400-EXIT.
009950           EXIT.
009960      *
009970      *    JOURNAL WRITE FOR THE SINGLE-LEG TYPES (DEPOSIT/WITHDRAWAL).
009980      *    REFERENCE HAS ALREADY BEEN BUILT AND TXJ-TYPE-CD SET BY THE
009990      *    CALLING PARAGRAPH.
010000      *
010010       2500-WRITE-JOURNAL-RECORD.
010020           ADD 1 TO WS-TXJ-NEXT-ID.
010030           MOVE WS-TXJ-NEXT-ID      TO TXJ-ID.
010040           MOVE TXR-ACCT-ID         TO TXJ-ACCT-ID.
010050           MOVE TXR-AMOUNT-AT       TO TXJ-AMOUNT-AT.
010060           MOVE WS-ACM-BALANCE-AT (WS-ACM-IDX-SAVE) TO
010070                                         TXJ-BALANCE-AFTER-AT.
010080           MOVE 'INR'               TO TXJ-CURRENCY-CD.
010090           MOVE WS-REF-BUILT        TO TXJ-REFERENCE.
010100           MOVE 'SUCCESS'           TO TXJ-STATUS-CD.
010110           MOVE SPACES              TO TXJ-REJECT-REASON.
010112           IF TXR-TYPE-WITHDRAWAL AND WS-OVERDRAFT-USED
010114               MOVE 'OVERDRAFT USED' TO TXJ-REJECT-REASON.
010120           WRITE TXJ-JOURNAL-OUT-REC.
010130           ADD 1 TO WS-CT-TXNJRNL-OUT.
010135           PERFORM 2550-WRITE-TXN-REPORT-LINE THRU 2550-EXIT.
010140       2500-EXIT.
010150           EXIT.
010151      *
010152      *    TRANSACTION DETAIL LINE FOR THE RUN REPORT (SECTION 2) -
010153      *    BUILT STRAIGHT OFF THE JOURNAL RECORD JUST WRITTEN, SINCE
010154      *    IT CARRIES EVERY FIELD THE REPORT LINE NEEDS.  SHARED BY
010155      *    2500, 2900 AND BOTH LEGS OF 2400.
010156      *
010157       2550-WRITE-TXN-REPORT-LINE.
010158           MOVE SPACES TO WS-REPORT-LINE.
010159           MOVE 'TD' TO RPT-TYPE-CD.
010160           MOVE TXJ-ACCT-ID          TO RPT-TD-ACCT-ID.
010161           MOVE TXJ-TYPE-CD          TO RPT-TD-TYPE.
010162           MOVE TXJ-AMOUNT-AT        TO RPT-TD-AMOUNT.
010163           MOVE TXJ-BALANCE-AFTER-AT TO RPT-TD-BALANCE.
010164           MOVE TXJ-STATUS-CD        TO RPT-TD-STATUS.
010165           MOVE TXJ-REJECT-REASON    TO RPT-TD-REASON.
010166           PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
010167       2550-EXIT.
010168           EXIT.
010169      *
010170       2850-BUILD-REFERENCE.
010180           IF TXR-REFERENCE NOT = SPACES
010190               MOVE TXR-REFERENCE TO WS-REF-BUILT
010200               GO TO 2850-EXIT.
010210           ADD 1 TO WS-REF-SEQ.
010220           STRING WS-REF-PREFIX      DELIMITED BY SIZE
010230                  WS-RUN-DATE-AT     DELIMITED BY SIZE
010240                  WS-REF-SEQ         DELIMITED BY SIZE
010250               INTO WS-REF-BUILT.
010260       2850-EXIT.
010270           EXIT.
010280      *
010290       2900-WRITE-REJECT-JOURNAL.
010300           ADD 1 TO WS-TXJ-NEXT-ID.
010310           MOVE WS-TXJ-NEXT-ID      TO TXJ-ID.
010320           MOVE TXR-ACCT-ID         TO TXJ-ACCT-ID.
010330           MOVE TXR-TO-ACCT-ID      TO TXJ-RELATED-ACCT.
010340           IF TXR-TYPE-DEPOSIT
010350               MOVE 'DEPOSIT'         TO TXJ-TYPE-CD
010360           ELSE
010370           IF TXR-TYPE-WITHDRAWAL
010380               MOVE 'WITHDRAWAL'      TO TXJ-TYPE-CD
010390           ELSE
010400               MOVE 'TRANSFER-DEBIT'  TO TXJ-TYPE-CD.
010410           MOVE TXR-AMOUNT-AT       TO TXJ-AMOUNT-AT.
010420           MOVE ZERO                TO TXJ-BALANCE-AFTER-AT.
010430           MOVE 'INR'               TO TXJ-CURRENCY-CD.
010440           MOVE TXR-REFERENCE       TO TXJ-REFERENCE.
010450           MOVE 'REJECTED'          TO TXJ-STATUS-CD.
010460           MOVE WS-REJECT-REASON-WK TO TXJ-REJECT-REASON.
010470           WRITE TXJ-JOURNAL-OUT-REC.
010480           ADD 1 TO WS-CT-TXNJRNL-OUT.
010485           PERFORM 2550-WRITE-TXN-REPORT-LINE THRU 2550-EXIT.
010490       2900-EXIT.
010500           EXIT.
010510      *
010520      *================================================================
010530      *    3000 RANGE - REWRITE ACCOUNT MASTER / LOW-BALANCE PENALTY
010540      *================================================================
010550       3000-REWRITE-ACCOUNT-MASTER.
010560           SET WS-ACM-IDX TO 1.
010570           PERFORM 3010-REWRITE-ONE-ACCOUNT THRU 3010-EXIT
010580               VARYING WS-ACM-IDX FROM 1 BY 1
010590               UNTIL WS-ACM-IDX > WS-ACM-COUNT.
010600       3000-EXIT.
010610           EXIT.
010620      *
010630       3010-REWRITE-ONE-ACCOUNT.
010640           IF WS-ACM-BALANCE-AT (WS-ACM-IDX) <
010650                   WS-ACM-MIN-BAL-AT (WS-ACM-IDX)
010660               MOVE 'Y' TO WS-ACM-LOWBAL-SW (WS-ACM-IDX)
010670               PERFORM 3100-APPLY-LOW-BAL-PENALTY THRU 3100-EXIT.
010680           PERFORM 3150-CLASSIFY-BALANCE-STATUS THRU 3150-EXIT.
010690           PERFORM 3200-BUILD-ACCOUNT-SUMMARY THRU 3200-EXIT.
010700           MOVE SPACES TO ACO-ACCOUNT-MASTER-OUT-REC.
010710           MOVE WS-ACM-ID (WS-ACM-IDX)        TO ACO-ACCT-ID.
010720           MOVE WS-ACM-USER-ID (WS-ACM-IDX)   TO ACO-ACCT-USER-ID.
010730           MOVE WS-ACM-NUMBER (WS-ACM-IDX)    TO ACO-ACCT-NUMBER.
010740           MOVE WS-ACM-TYPE-CD (WS-ACM-IDX)   TO ACO-ACCT-TYPE-CD.
010750           MOVE WS-ACM-OPEN-DTE (WS-ACM-IDX) (1:4) TO ACO-OPEN-DTE-YYYY.
010760           MOVE WS-ACM-OPEN-DTE (WS-ACM-IDX) (5:2) TO ACO-OPEN-DTE-MM.
010770           MOVE WS-ACM-OPEN-DTE (WS-ACM-IDX) (7:2) TO ACO-OPEN-DTE-DD.
010780           MOVE WS-ACM-BALANCE-AT (WS-ACM-IDX) TO ACO-ACCT-BALANCE-AT.
010790           MOVE WS-ACM-MIN-BAL-AT (WS-ACM-IDX) TO ACO-ACCT-MIN-BAL-AT.
010800           MOVE WS-ACM-OD-LIMIT-AT (WS-ACM-IDX) TO ACO-ACCT-OD-LIMIT-AT.
010810           MOVE WS-ACM-OD-RATE-PC (WS-ACM-IDX) TO ACO-ACCT-OD-RATE-PC.
010820           MOVE WS-ACM-INT-RATE-PC (WS-ACM-IDX) TO ACO-ACCT-INT-RATE-PC.
010830           MOVE WS-ACM-STATUS-CD (WS-ACM-IDX)  TO ACO-ACCT-STATUS-CD.
010840           MOVE WS-ACM-BRANCH-CD (WS-ACM-IDX)  TO ACO-ACCT-BRANCH-CD.
010850           WRITE ACO-ACCOUNT-MASTER-OUT-REC.
010860           ADD 1 TO WS-CT-ACCOUNTS-OUT.
010870       3010-EXIT.
010880           EXIT.
010890      *
010900      *    SAVINGS 50.00 FLAT, CURRENT 100.00 FLAT, SALARY NONE.
010910      *
010920       3100-APPLY-LOW-BAL-PENALTY.
010930           IF WS-ACM-TYPE-CD (WS-ACM-IDX) = 'SAV'
010940               MOVE 50.00 TO WS-ACM-PENALTY-AT (WS-ACM-IDX)
010950           ELSE
010960           IF WS-ACM-TYPE-CD (WS-ACM-IDX) = 'CUR'
010970               MOVE 100.00 TO WS-ACM-PENALTY-AT (WS-ACM-IDX)
010980           ELSE
010990               MOVE 0.00 TO WS-ACM-PENALTY-AT (WS-ACM-IDX).
011000           SUBTRACT WS-ACM-PENALTY-AT (WS-ACM-IDX) FROM
011010               WS-ACM-BALANCE-AT (WS-ACM-IDX).
011020       3100-EXIT.
011030           EXIT.
011040      *
011050       3150-CLASSIFY-BALANCE-STATUS.
011060      *    STATUS ITSELF IS NOT CARRIED ON THE OUTPUT RECORD - THIS
011070      *    PARAGRAPH EXISTS TO MATCH THE BALANCE-STATUS RULE FROM THE
011080      *    ACCOUNT MANAGEMENT SPEC AND IS A HOOK FOR THE LOW-BALANCE
011090      *    ALERT SECTION OF THE RUN REPORT (7300).  NO COMPUTATION IS
011100      *    NEEDED BEYOND THE WS-ACM-LOWBAL-SW TEST ALREADY PERFORMED
011110      *    IN 3010/2300/2400.
011120           CONTINUE.
011130       3150-EXIT.
011140           EXIT.
011150      *
011160       3200-BUILD-ACCOUNT-SUMMARY.
011170           COMPUTE WS-ACM-NET-AT (WS-ACM-IDX) =
011180               WS-ACM-CREDIT-AT (WS-ACM-IDX) -
011190               WS-ACM-DEBIT-AT (WS-ACM-IDX).
011200           IF WS-ACM-TXN-COUNT (WS-ACM-IDX) = ZERO
011210               MOVE 0 TO WS-ACM-AVG-AT (WS-ACM-IDX)
011220               GO TO 3200-EXIT.
011230           COMPUTE WS-ROUND-IN =
011240               (WS-ACM-CREDIT-AT (WS-ACM-IDX) +
011250                WS-ACM-DEBIT-AT (WS-ACM-IDX)) /
011260               WS-ACM-TXN-COUNT (WS-ACM-IDX).
011270           PERFORM 9000-ROUND-HALF-UP THRU 9000-EXIT.
011280           MOVE WS-ROUND-OUT TO WS-ACM-AVG-AT (WS-ACM-IDX).
011290       3200-EXIT.
011300           EXIT.
011310      *
011320      *================================================================
011330      *    4000 RANGE - LOAN ENGINE
011340      *================================================================
011350       4000-PROCESS-LOAN-APPLICATIONS.
011360           PERFORM 4050-READ-LOANAPP THRU 4050-EXIT.
011370           PERFORM 4100-EDIT-LOAN-APPLICATION THRU 4100-EXIT
011380               UNTIL WS-LOANAPP-EOF.
011390       4000-EXIT.
011400           EXIT.
011410      *
011420       4050-READ-LOANAPP.
011430           READ LOANAPP-IN
011440               AT END MOVE 'Y' TO WS-LOANAPP-EOF-SW.
011450           IF NOT WS-LOANAPP-EOF
011460               ADD 1 TO WS-CT-LOANAPP-IN
011470               ADD 1 TO WS-LOAN-READ-CT.
011480       4050-EXIT.
011490           EXIT.
011500      *
011510       4100-EDIT-LOAN-APPLICATION.
011520           MOVE 'N' TO WS-LOAN-REJECT-SW.
011530           MOVE SPACES TO WS-REJECT-REASON-WK.
011540           MOVE SPACES TO LNR-LOAN-RESULT-OUT-REC.
011550           MOVE LNA-USER-ID      TO LNR-USER-ID.
011560           MOVE LNA-PRINCIPAL-AT TO LNR-PRINCIPAL-AT.
011570           MOVE LNA-TENURE-MOS   TO LNR-TENURE-MOS.
011575           IF LNA-PRINCIPAL-AT = ZERO
011576               MOVE 'Y' TO WS-LOAN-REJECT-SW
011577               MOVE 'INVALID PRINCIPAL AMOUNT' TO
011578                                         WS-REJECT-REASON-WK
011579               GO TO 4100-CHECK-DONE.
011580           IF NOT LNA-TYPE-PERSONAL
011590               MOVE 'Y' TO WS-LOAN-REJECT-SW
011600               MOVE 'TYPE NOT SUPPORTED' TO WS-REJECT-REASON-WK
011610               GO TO 4100-CHECK-DONE.
011620           IF LNA-TENURE-MOS NOT = 6 AND NOT = 12
011630                   AND NOT = 24 AND NOT = 36
011640               MOVE 'Y' TO WS-LOAN-REJECT-SW
011650               MOVE 'INVALID TENURE' TO WS-REJECT-REASON-WK
011660               GO TO 4100-CHECK-DONE.
011670           IF LNA-CREDIT-SCORE > ZERO AND LNA-CREDIT-SCORE < 600
011680               MOVE 'Y' TO WS-LOAN-REJECT-SW
011690               MOVE 'CREDIT SCORE TOO LOW' TO WS-REJECT-REASON-WK.
011700       4100-CHECK-DONE.
011710           IF WS-LOAN-REJECT
011720               MOVE 'REJECTED' TO LNR-STATUS-CD
011730               MOVE WS-REJECT-REASON-WK TO LNR-REJECT-REASON
011740               MOVE ZERO TO LNR-RATE-PC LNR-EMI-AT LNR-TOTAL-PAYABLE-AT
011750               ADD 1 TO WS-LOAN-REJECT-CT
011760           ELSE
011770               PERFORM 4200-RATE-LOAN THRU 4200-EXIT
011780               PERFORM 4300-COMPUTE-EMI THRU 4300-EXIT
011790               MOVE 'PENDING' TO LNR-STATUS-CD
011800               MOVE SPACES TO LNR-REJECT-REASON
011810               ADD 1 TO WS-LOAN-ACCEPT-CT
011820               ADD LNA-PRINCIPAL-AT TO WS-LOAN-PRINCIPAL-AT
011830               ADD LNR-EMI-AT TO WS-LOAN-EMI-TOTAL-AT.
011840           WRITE LNR-LOAN-RESULT-OUT-REC.
011850           ADD 1 TO WS-CT-LOANRES-OUT.
011855           PERFORM 4150-WRITE-LOAN-REPORT-LINE THRU 4150-EXIT.
011860           PERFORM 4050-READ-LOANAPP THRU 4050-EXIT.
011870       4100-EXIT.
011880           EXIT.
011885      *
011886      *    LOAN DETAIL LINE FOR THE RUN REPORT (SECTION 4) - BUILT OFF
011887      *    THE RESULT RECORD JUST WRITTEN, ACCEPTED OR REJECTED ALIKE.
011888      *
011889       4150-WRITE-LOAN-REPORT-LINE.
011890           MOVE SPACES TO WS-REPORT-LINE.
011891           MOVE 'ND' TO RPT-TYPE-CD.
011892           MOVE LNR-USER-ID      TO RPT-ND-USER-ID.
011893           MOVE LNR-PRINCIPAL-AT TO RPT-ND-PRINCIPAL.
011894           MOVE LNR-RATE-PC      TO RPT-ND-RATE.
011895           MOVE LNR-TENURE-MOS   TO RPT-ND-TENURE.
011896           MOVE LNR-EMI-AT       TO RPT-ND-EMI.
011897           MOVE LNR-STATUS-CD    TO RPT-ND-STATUS.
011898           PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
011899       4150-EXIT.
011900           EXIT.
011901      *
011902      *    PRINCIPAL SLAB, BOUNDARIES INCLUSIVE.
011910      *
011920       4200-RATE-LOAN.
011930           IF LNA-PRINCIPAL-AT <= 50000.00
011940               MOVE 14.00 TO WS-LOAN-RATE-PC
011950           ELSE
011960           IF LNA-PRINCIPAL-AT <= 200000.00
011970               MOVE 12.00 TO WS-LOAN-RATE-PC
011980           ELSE
011990           IF LNA-PRINCIPAL-AT <= 500000.00
012000               MOVE 10.00 TO WS-LOAN-RATE-PC
012010           ELSE
012020               MOVE 8.50 TO WS-LOAN-RATE-PC.
012030           MOVE WS-LOAN-RATE-PC TO LNR-RATE-PC.
012040       4200-EXIT.
012050           EXIT.
012060      *
012070      *    EMI = P.R.(1+R)**N / ((1+R)**N - 1), N MONTHS, R MONTHLY.
012080      *
012090       4300-COMPUTE-EMI.
012100           COMPUTE WS-MLY-RATE ROUNDED = WS-LOAN-RATE-PC / 1200.
012110           IF WS-MLY-RATE = ZERO
012120               COMPUTE WS-ROUND-IN =
012130                   LNA-PRINCIPAL-AT / LNA-TENURE-MOS
012140           ELSE
012150               COMPUTE WS-EMI-FACTOR ROUNDED =
012160                   (1 + WS-MLY-RATE) ** LNA-TENURE-MOS
012170               COMPUTE WS-ROUND-IN =
012180                   (LNA-PRINCIPAL-AT * WS-MLY-RATE * WS-EMI-FACTOR) /
012190                   (WS-EMI-FACTOR - 1).
012200           PERFORM 9000-ROUND-HALF-UP THRU 9000-EXIT.
012210           MOVE WS-ROUND-OUT TO LNR-EMI-AT.
012220           COMPUTE LNR-TOTAL-PAYABLE-AT = LNR-EMI-AT * LNA-TENURE-MOS.
012230       4300-EXIT.
012240           EXIT.
012250      *
012260      *    CALLABLE RULE - NOT PERFORMED FROM THE MAINLINE LOAN PATH.
012270      *    LINKAGE IS BY WAY OF WS-LOAN-WORK-AREA / WS-CR-FINAL-SCORE,
012280      *    LEFT POPULATED BY WHATEVER PARAGRAPH PERFORMS THIS ONE.
012290      *    RETAINED FOR THE CREDIT COMMITTEE'S MANUAL-REVIEW GATE -
012300      *    SEE CHANGE LOG 11/03/97.
012310      *
012320       4400-CHECK-EXTENDED-ELIGIBILITY.
012330           MOVE 'N' TO WS-LOAN-REJECT-SW.
012340           IF WS-CR-FINAL-SCORE < 600
012350               MOVE 'Y' TO WS-LOAN-REJECT-SW
012360               GO TO 4400-EXIT.
012370           IF WS-CR-FINAL-SCORE < 700 AND
012380                   LNA-PRINCIPAL-AT > 500000.00
012390               MOVE 'Y' TO WS-LOAN-REJECT-SW
012400               GO TO 4400-EXIT.
012410           IF WS-CR-FINAL-SCORE < 650
012420               MOVE 'Y' TO WS-LOAN-REJECT-SW
012430               GO TO 4400-EXIT.
012440           COMPUTE WS-EMI-TOTAL-AT =
012450               LNA-EXISTING-EMI-AT + LNR-EMI-AT.
012460           IF LNA-MONTHLY-INCOME-AT > ZERO
012470               COMPUTE WS-EMI-INCOME-PCT ROUNDED =
012480                   (WS-EMI-TOTAL-AT / LNA-MONTHLY-INCOME-AT) * 100
012490               IF WS-EMI-INCOME-PCT > 50
012500                   MOVE 'Y' TO WS-LOAN-REJECT-SW.
012630       4400-EXIT.
012640           EXIT.
012650      *
012660      *================================================================
012670      *    5000 RANGE - INVESTMENT ENGINE
012680      *================================================================
012690       5000-PROCESS-INVESTMENT-REQUESTS.
012700           PERFORM 5050-READ-INVEST THRU 5050-EXIT.
012710           PERFORM 5100-EDIT-INVESTMENT-REQUEST THRU 5100-EXIT
012720               UNTIL WS-INVEST-EOF.
012730       5000-EXIT.
012740           EXIT.
012750      *
012760       5050-READ-INVEST.
012770           READ INVEST-IN
012780               AT END MOVE 'Y' TO WS-INVEST-EOF-SW.
012790           IF NOT WS-INVEST-EOF
012800               ADD 1 TO WS-CT-INVEST-IN.
012810       5050-EXIT.
012820           EXIT.
012830      *
012840       5100-EDIT-INVESTMENT-REQUEST.
012850           MOVE 'N' TO WS-INV-REJECT-SW.
012860           MOVE SPACES TO WS-REJECT-REASON-WK.
012870           MOVE SPACES TO IVR-INVESTMENT-OUT-REC.
012880           MOVE INV-TYPE-CD  TO IVR-TYPE-CD.
012890           MOVE INV-ACCT-ID  TO IVR-ACCT-ID.
012900           MOVE INV-AMOUNT-AT TO IVR-AMOUNT-AT.
012902           MOVE INV-TENURE-MOS TO IVR-TENURE-MOS.
012904           IF INV-AMOUNT-AT = ZERO
012906               MOVE 'Y' TO WS-INV-REJECT-SW
012908               MOVE 'INVALID AMOUNT' TO WS-REJECT-REASON-WK.
012920           IF INV-TENURE-MOS NOT = 6 AND NOT = 12
012930                   AND NOT = 24 AND NOT = 36
012940               MOVE 'Y' TO WS-INV-REJECT-SW
012950               MOVE 'INVALID TENURE' TO WS-REJECT-REASON-WK.
012960           IF WS-INV-REJECT
012970               MOVE 'REJECTED' TO IVR-STATUS-CD
012980               MOVE WS-REJECT-REASON-WK TO IVR-REJECT-REASON
012990               MOVE ZERO TO IVR-RATE-PC IVR-MATURITY-AMOUNT-AT
013000               MOVE ZERO TO IVR-MATURITY-DATE
013010           ELSE
013020               PERFORM 5200-RATE-INVESTMENT THRU 5200-EXIT
013030               IF INV-TYPE-FIXED-DEPOSIT
013040                   PERFORM 5300-COMPUTE-FD-MATURITY THRU 5300-EXIT
013050                   ADD 1 TO WS-FD-COUNT
013060                   ADD INV-AMOUNT-AT TO WS-FD-PRINCIPAL-AT
013070                   ADD IVR-MATURITY-AMOUNT-AT TO WS-FD-MATURITY-AT
013080               ELSE
013090                   PERFORM 5400-COMPUTE-RD-MATURITY THRU 5400-EXIT
013100                   ADD 1 TO WS-RD-COUNT
013110                   ADD INV-AMOUNT-AT TO WS-RD-PRINCIPAL-AT
013120                   ADD IVR-MATURITY-AMOUNT-AT TO WS-RD-MATURITY-AT
013130               PERFORM 5500-DERIVE-MATURITY-DATE THRU 5500-EXIT
013140               MOVE 'ACTIVE' TO IVR-STATUS-CD
013150               MOVE SPACES TO IVR-REJECT-REASON.
013160           WRITE IVR-INVESTMENT-OUT-REC.
013170           ADD 1 TO WS-CT-INVRES-OUT.
013175           PERFORM 5150-WRITE-INVEST-REPORT-LINE THRU 5150-EXIT.
013180           PERFORM 5050-READ-INVEST THRU 5050-EXIT.
013190       5100-EXIT.
013200           EXIT.
013201      *
013202      *    INVESTMENT DETAIL LINE FOR THE RUN REPORT (SECTION 5) - BUILT
013203      *    OFF THE RESULT RECORD JUST WRITTEN, ACTIVE OR REJECTED ALIKE.
013204      *
013205       5150-WRITE-INVEST-REPORT-LINE.
013206           MOVE SPACES TO WS-REPORT-LINE.
013207           MOVE 'ID' TO RPT-TYPE-CD.
013208           MOVE IVR-TYPE-CD            TO RPT-ID-TYPE.
013209           MOVE IVR-ACCT-ID            TO RPT-ID-ACCT-ID.
013210           MOVE IVR-AMOUNT-AT          TO RPT-ID-AMOUNT.
013211           MOVE IVR-RATE-PC            TO RPT-ID-RATE.
013212           MOVE IVR-TENURE-MOS         TO RPT-ID-TENURE.
013213           MOVE IVR-MATURITY-AMOUNT-AT TO RPT-ID-MATURITY.
013214           MOVE IVR-STATUS-CD          TO RPT-ID-STATUS.
013215           PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
013216       5150-EXIT.
013217           EXIT.
013218      *
013220      *    FD RATE BY PRINCIPAL, RD RATE BY MONTHLY INSTALLMENT.
013230      *
013240       5200-RATE-INVESTMENT.
013250           IF INV-TYPE-FIXED-DEPOSIT
013260               IF INV-AMOUNT-AT <= 50000.00
013270                   MOVE 6.50 TO WS-INV-RATE-PC
013280               ELSE
013290               IF INV-AMOUNT-AT <= 200000.00
013300                   MOVE 7.00 TO WS-INV-RATE-PC
013310               ELSE
013320               IF INV-AMOUNT-AT <= 500000.00
013330                   MOVE 7.50 TO WS-INV-RATE-PC
013340               ELSE
013350                   MOVE 8.00 TO WS-INV-RATE-PC
013360           ELSE
013370               IF INV-AMOUNT-AT <= 5000.00
013380                   MOVE 6.00 TO WS-INV-RATE-PC
013390               ELSE
013400               IF INV-AMOUNT-AT <= 20000.00
013410                   MOVE 6.50 TO WS-INV-RATE-PC
013420               ELSE
013430                   MOVE 7.00 TO WS-INV-RATE-PC.
013440           MOVE WS-INV-RATE-PC TO IVR-RATE-PC.
013450       5200-EXIT.
013460           EXIT.
013470      *
013480      *    FD MATURITY - ANNUAL COMPOUNDING ON A FRACTIONAL-YEAR
013490      *    EXPONENT (TENURE/12 IS .5, 1, 2 OR 3 FOR OUR ALLOWED
013500      *    TENURES).
013510      *
013520       5300-COMPUTE-FD-MATURITY.
013530           COMPUTE WS-INV-YEARS ROUNDED = INV-TENURE-MOS / 12.
013540           MOVE INV-AMOUNT-AT   TO WS-CI-PRINCIPAL-AT.
013550           MOVE WS-INV-RATE-PC  TO WS-CI-RATE-PC.
013560           MOVE WS-INV-YEARS    TO WS-CI-YEARS.
013570           MOVE 1               TO WS-CI-FREQUENCY.
013580           PERFORM 9200-COMPOUND-INTEREST THRU 9200-EXIT.
013590           MOVE WS-CI-RESULT-AT TO IVR-MATURITY-AMOUNT-AT.
013600       5300-EXIT.
013610           EXIT.
013620      *
013630      *    RD MATURITY - ANNUITY DUE.  02/27/06 FIX: THE (1+R)
013640      *    MULTIPLIER AT THE END OF THE FACTOR WAS MISSING BEFORE
013650      *    THIS RELEASE - SEE CHANGE LOG.
013660      *
013670       5400-COMPUTE-RD-MATURITY.
013680           COMPUTE WS-INV-MLY-RATE ROUNDED = WS-INV-RATE-PC / 1200.
013690           IF WS-INV-MLY-RATE = ZERO
013700               COMPUTE WS-ROUND-IN = INV-AMOUNT-AT * INV-TENURE-MOS
013710           ELSE
013720               COMPUTE WS-INV-FACTOR ROUNDED =
013730                   (1 + WS-INV-MLY-RATE) ** INV-TENURE-MOS
013740               COMPUTE WS-ROUND-IN =
013750                   INV-AMOUNT-AT *
013760                   ((WS-INV-FACTOR - 1) / WS-INV-MLY-RATE) *
013770                   (1 + WS-INV-MLY-RATE).
013780           PERFORM 9000-ROUND-HALF-UP THRU 9000-EXIT.
013790           MOVE WS-ROUND-OUT TO IVR-MATURITY-AMOUNT-AT.
013800       5400-EXIT.
013810           EXIT.
013820      *
013830      *    MATURITY DATE = START DATE + TENURE MONTHS, SAME DAY,
013840      *    CLAMPED TO MONTH END WHEN THE DAY DOES NOT EXIST.
013850      *
013860       5500-DERIVE-MATURITY-DATE.
013870           COMPUTE WS-MAT-MONTH-TOTAL =
013880               INV-START-DTE-MM + INV-TENURE-MOS.
013890           COMPUTE WS-MAT-YEAR =
013900               INV-START-DTE-YYYY +
013910               ((WS-MAT-MONTH-TOTAL - 1) / 12).
013920           COMPUTE WS-MAT-MONTH =
013930               ((WS-MAT-MONTH-TOTAL - 1) - (((WS-MAT-MONTH-TOTAL - 1)
013940                   / 12) * 12)) + 1.
013950           PERFORM 5550-CHECK-LEAP-YEAR THRU 5550-EXIT.
013960           MOVE WS-DIM-ENTRY (WS-MAT-MONTH) TO WS-MAT-MAX-DAY.
013970           IF WS-MAT-MONTH = 2 AND WS-MAT-LEAP-YEAR
013980               MOVE 29 TO WS-MAT-MAX-DAY.
013990           IF INV-START-DTE-DD > WS-MAT-MAX-DAY
014000               MOVE WS-MAT-MAX-DAY TO WS-MAT-DAY
014010           ELSE
014020               MOVE INV-START-DTE-DD TO WS-MAT-DAY.
014030           MOVE WS-MAT-YEAR  TO IVR-MAT-DTE-YYYY.
014040           MOVE WS-MAT-MONTH TO IVR-MAT-DTE-MM.
014050           MOVE WS-MAT-DAY   TO IVR-MAT-DTE-DD.
014060       5500-EXIT.
014070           EXIT.
014080      *
014090       5550-CHECK-LEAP-YEAR.
014100           MOVE 'N' TO WS-MAT-LEAP-SW.
014110           DIVIDE WS-MAT-YEAR BY 4 GIVING WS-MAT-QUOTIENT
014120               REMAINDER WS-MAT-REM-4.
014130           IF WS-MAT-REM-4 = ZERO
014140               DIVIDE WS-MAT-YEAR BY 100 GIVING WS-MAT-QUOTIENT
014150                   REMAINDER WS-MAT-REM-100
014160               DIVIDE WS-MAT-YEAR BY 400 GIVING WS-MAT-QUOTIENT
014170                   REMAINDER WS-MAT-REM-400
014180               IF WS-MAT-REM-100 NOT = ZERO OR WS-MAT-REM-400 = ZERO
014190                   MOVE 'Y' TO WS-MAT-LEAP-SW.
014200       5550-EXIT.
014210           EXIT.
014220      *
014230      *================================================================
014240      *    6000 RANGE - CREDIT SCORING ENGINE
014250      *================================================================
014260       6000-PROCESS-CREDIT-SCORING.
014270           PERFORM 6050-READ-CREDIT THRU 6050-EXIT.
014280           PERFORM 6100-SCORE-ONE-CUSTOMER THRU 6100-EXIT
014290               UNTIL WS-CREDIT-EOF.
014300       6000-EXIT.
014310           EXIT.
014320      *
014330       6050-READ-CREDIT.
014340           READ CREDIT-IN
014350               AT END MOVE 'Y' TO WS-CREDIT-EOF-SW.
014360           IF NOT WS-CREDIT-EOF
014370               ADD 1 TO WS-CT-CREDIT-IN.
014380       6050-EXIT.
014390           EXIT.
014400      *
014410       6100-SCORE-ONE-CUSTOMER.
014420           MOVE SPACES TO CRS-CREDIT-SCORE-OUT-REC.
014430           PERFORM 6200-SCORE-PAYMENT-HISTORY THRU 6200-EXIT.
014440           PERFORM 6300-SCORE-UTILIZATION THRU 6300-EXIT.
014450           PERFORM 6400-SCORE-ACCT-AGE THRU 6400-EXIT.
014460           PERFORM 6500-SCORE-DIVERSITY THRU 6500-EXIT.
014470           PERFORM 6600-SCORE-INQUIRIES THRU 6600-EXIT.
014480           PERFORM 6700-COMBINE-CREDIT-SCORE THRU 6700-EXIT.
014490           MOVE CRI-USER-ID       TO CRS-USER-ID.
014500           MOVE WS-CR-FINAL-SCORE TO CRS-SCORE.
014510           MOVE WS-CR-PAYHIST-AT  TO CRS-PAY-HIST-AT.
014520           MOVE WS-CR-UTIL-AT     TO CRS-UTILIZATION-AT.
014530           MOVE WS-CR-AGE-AT      TO CRS-ACCT-AGE-AT.
014540           MOVE WS-CR-DIVERSITY-AT TO CRS-DIVERSITY-AT.
014550           MOVE WS-CR-INQUIRIES-AT TO CRS-INQUIRIES-AT.
014560           WRITE CRS-CREDIT-SCORE-OUT-REC.
014570           ADD 1 TO WS-CT-CREDIT-OUT.
014575           PERFORM 6150-WRITE-CREDIT-REPORT-LINE THRU 6150-EXIT.
014580           PERFORM 6800-TALLY-SCORE-BAND THRU 6800-EXIT.
014590           PERFORM 6050-READ-CREDIT THRU 6050-EXIT.
014600       6100-EXIT.
014610           EXIT.
014611      *
014612      *    CREDIT DETAIL LINE FOR THE RUN REPORT (SECTION 6) - BUILT
014613      *    OFF THE SCORE RECORD JUST WRITTEN.
014614      *
014615       6150-WRITE-CREDIT-REPORT-LINE.
014616           MOVE SPACES TO WS-REPORT-LINE.
014617           MOVE 'CD' TO RPT-TYPE-CD.
014618           MOVE CRI-USER-ID        TO RPT-CD-USER-ID.
014619           MOVE WS-CR-PAYHIST-AT   TO RPT-CD-PAYHIST.
014620           MOVE WS-CR-UTIL-AT      TO RPT-CD-UTIL.
014621           MOVE WS-CR-AGE-AT       TO RPT-CD-AGE.
014622           MOVE WS-CR-DIVERSITY-AT TO RPT-CD-DIVERSITY.
014623           MOVE WS-CR-INQUIRIES-AT TO RPT-CD-INQUIRIES.
014624           MOVE WS-CR-FINAL-SCORE  TO RPT-CD-SCORE.
014625           PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
014626       6150-EXIT.
014627           EXIT.
014628      *
014630      *    NO EMIS DUE -> 70.  ELSE 100*(ON/TOT) - 50*(OVR/TOT).
014640      *
014650       6200-SCORE-PAYMENT-HISTORY.
014660           IF CRI-TOTAL-EMIS = ZERO
014670               MOVE 70.00 TO WS-CR-PAYHIST-AT
014680               GO TO 6200-EXIT.
014690           COMPUTE WS-CR-PAYHIST-AT ROUNDED =
014700               (100 * (CRI-ONTIME-EMIS / CRI-TOTAL-EMIS)) -
014710               (50 * (CRI-OVERDUE-EMIS / CRI-TOTAL-EMIS)).
014720           IF WS-CR-PAYHIST-AT < 0
014730               MOVE 0 TO WS-CR-PAYHIST-AT.
014740           IF WS-CR-PAYHIST-AT > 100
014750               MOVE 100 TO WS-CR-PAYHIST-AT.
014760       6200-EXIT.
014770           EXIT.
014780      *
014790      *    NO OD LIMIT -> 85.  ELSE BANDED ON USED/LIMIT RATIO.
014800      *
014810       6300-SCORE-UTILIZATION.
014820           IF CRI-OD-LIMIT-TOTAL-AT = ZERO
014830               MOVE 85.00 TO WS-CR-UTIL-AT
014840               GO TO 6300-EXIT.
014850           COMPUTE WS-CR-UTIL-RATIO ROUNDED =
014860               CRI-OD-USED-TOTAL-AT / CRI-OD-LIMIT-TOTAL-AT.
014870           IF WS-CR-UTIL-RATIO <= 0.10
014880               MOVE 100.00 TO WS-CR-UTIL-AT
014890           ELSE
014900           IF WS-CR-UTIL-RATIO <= 0.30
014910               MOVE 80.00 TO WS-CR-UTIL-AT
014920           ELSE
014930           IF WS-CR-UTIL-RATIO <= 0.50
014940               MOVE 60.00 TO WS-CR-UTIL-AT
014950           ELSE
014960           IF WS-CR-UTIL-RATIO <= 0.70
014970               MOVE 40.00 TO WS-CR-UTIL-AT
014980           ELSE
014990               MOVE 20.00 TO WS-CR-UTIL-AT.
015000       6300-EXIT.
015010           EXIT.
015020      *
015030      *    NO HISTORY -> 50.  ELSE BANDED ON YEARS = DAYS/365.25.
015040      *
015050       6400-SCORE-ACCT-AGE.
015060           IF CRI-ACCT-AGE-DAYS = ZERO
015070               MOVE 50.00 TO WS-CR-AGE-AT
015080               GO TO 6400-EXIT.
015090           COMPUTE WS-CR-AGE-YEARS ROUNDED =
015100               CRI-ACCT-AGE-DAYS / 365.25.
015110           IF WS-CR-AGE-YEARS >= 10
015120               MOVE 100.00 TO WS-CR-AGE-AT
015130           ELSE
015140           IF WS-CR-AGE-YEARS >= 5
015150               MOVE 80.00 TO WS-CR-AGE-AT
015160           ELSE
015170           IF WS-CR-AGE-YEARS >= 2
015180               MOVE 60.00 TO WS-CR-AGE-AT
015190           ELSE
015200           IF WS-CR-AGE-YEARS >= 1
015210               MOVE 40.00 TO WS-CR-AGE-AT
015220           ELSE
015230               MOVE 20.00 TO WS-CR-AGE-AT.
015240       6400-EXIT.
015250           EXIT.
015260      *
015270       6500-SCORE-DIVERSITY.
015280           IF CRI-LOAN-TYPES >= 3
015290               MOVE 100.00 TO WS-CR-DIVERSITY-AT
015300           ELSE
015310           IF CRI-LOAN-TYPES = 2
015320               MOVE 80.00 TO WS-CR-DIVERSITY-AT
015330           ELSE
015340           IF CRI-LOAN-TYPES = 1
015350               MOVE 60.00 TO WS-CR-DIVERSITY-AT
015360           ELSE
015370               MOVE 40.00 TO WS-CR-DIVERSITY-AT.
015380       6500-EXIT.
015390           EXIT.
015400      *
015410       6600-SCORE-INQUIRIES.
015420           IF CRI-RECENT-APPS = ZERO
015430               MOVE 100.00 TO WS-CR-INQUIRIES-AT
015440           ELSE
015450           IF CRI-RECENT-APPS <= 2
015460               MOVE 80.00 TO WS-CR-INQUIRIES-AT
015470           ELSE
015480           IF CRI-RECENT-APPS <= 4
015490               MOVE 60.00 TO WS-CR-INQUIRIES-AT
015500           ELSE
015510               MOVE 30.00 TO WS-CR-INQUIRIES-AT.
015520       6600-EXIT.
015530           EXIT.
015540      *
015550      *    W = .35 PAYHIST + .30 UTIL + .15 AGE + .10 DIV + .10 INQ.
015560      *    SCORE = TRUNCATED INTEGER PART OF 300 + (W/100)*550,
015570      *    CLAMPED TO 300-850.  TRUNCATION IS DONE BY MOVING THE
015580      *    EDITED RESULT TO AN INTEGER PIC, NOT BY AN INTRINSIC
015590      *    FUNCTION.
015600      *
015610       6700-COMBINE-CREDIT-SCORE.
015620           COMPUTE WS-CR-WEIGHTED-SUM ROUNDED =
015630               (0.35 * WS-CR-PAYHIST-AT) + (0.30 * WS-CR-UTIL-AT) +
015640               (0.15 * WS-CR-AGE-AT) + (0.10 * WS-CR-DIVERSITY-AT) +
015650               (0.10 * WS-CR-INQUIRIES-AT).
015660           COMPUTE WS-CR-FINAL-SCORE =
015670               300 + ((WS-CR-WEIGHTED-SUM / 100) * 550).
015680           IF WS-CR-FINAL-SCORE < 300
015690               MOVE 300 TO WS-CR-FINAL-SCORE.
015700           IF WS-CR-FINAL-SCORE > 850
015710               MOVE 850 TO WS-CR-FINAL-SCORE.
015720       6700-EXIT.
015730           EXIT.
015740      *
015750       6800-TALLY-SCORE-BAND.
015760           IF WS-CR-FINAL-SCORE >= 800
015770               ADD 1 TO WS-CRS-EXCEL-CT
015780           ELSE
015790           IF WS-CR-FINAL-SCORE >= 740
015800               ADD 1 TO WS-CRS-VGOOD-CT
015810           ELSE
015820           IF WS-CR-FINAL-SCORE >= 670
015830               ADD 1 TO WS-CRS-GOOD-CT
015840           ELSE
015850           IF WS-CR-FINAL-SCORE >= 580
015860               ADD 1 TO WS-CRS-FAIR-CT
015870           ELSE
015880               ADD 1 TO WS-CRS-POOR-CT.
015890       6800-EXIT.
015900           EXIT.
015910      *
015920      *================================================================
015930      *    7000 RANGE - RUN REPORT
015940      *================================================================
015950       7000-PRINT-RUN-REPORT.
015960           PERFORM 7100-PRINT-HEADING THRU 7100-EXIT.
015970           PERFORM 7200-PRINT-TXN-SECTION THRU 7200-EXIT.
015980           PERFORM 7300-PRINT-LOWBAL-SECTION THRU 7300-EXIT.
015990           PERFORM 7400-PRINT-LOAN-SECTION THRU 7400-EXIT.
016000           PERFORM 7500-PRINT-INVEST-SECTION THRU 7500-EXIT.
016010           PERFORM 7600-PRINT-CREDIT-SECTION THRU 7600-EXIT.
016020           PERFORM 7700-PRINT-GRAND-TOTALS THRU 7700-EXIT.
016030       7000-EXIT.
016040           EXIT.
016050      *
016060       7100-PRINT-HEADING.
016070           MOVE SPACES TO WS-REPORT-LINE.
016080           MOVE 'HD' TO RPT-TYPE-CD.
016090           MOVE 'NATIONAL TRUST BANK - RETAIL NIGHTLY BATCH RUN' TO
016100                                         RPT-HD-TITLE.
016110           MOVE WS-RUN-DATE-PRINT TO RPT-HD-RUN-DTE.
016120           PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
016130       7100-EXIT.
016140           EXIT.
016150      *
016160       7200-PRINT-TXN-SECTION.
016170      *    REPLAYING THE JOURNAL WOULD REQUIRE A SECOND PASS OVER
016180      *    TXNJRNL-OUT; INSTEAD THE DETAIL LINES ARE EMITTED IN-LINE
016190      *    AS EACH JOURNAL RECORD IS WRITTEN (SEE 2550, PERFORMED FROM
016195      *    2500, 2900 AND BOTH LEGS OF 2400), SO THIS PARAGRAPH PRINTS
016200      *    ONLY THE SECTION TOTALS.
016210           MOVE SPACES TO WS-REPORT-LINE.
016220           MOVE 'TT' TO RPT-TYPE-CD.
016230           MOVE WS-DEP-COUNT TO RPT-TT-DEP-CT.
016240           MOVE WS-DEP-AMOUNT-AT TO RPT-TT-DEP-AT.
016250           MOVE WS-WDR-COUNT TO RPT-TT-WDR-CT.
016260           MOVE WS-WDR-AMOUNT-AT TO RPT-TT-WDR-AT.
016270           MOVE WS-TRF-COUNT TO RPT-TT-TRF-CT.
016280           MOVE WS-TRF-AMOUNT-AT TO RPT-TT-TRF-AT.
016290           MOVE WS-REJ-COUNT TO RPT-TT-REJ-CT.
016300           PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
016310       7200-EXIT.
016320           EXIT.
016330      *
016340       7300-PRINT-LOWBAL-SECTION.
016350           SET WS-ACM-IDX TO 1.
016360           PERFORM 7350-PRINT-ONE-LOWBAL THRU 7350-EXIT
016370               VARYING WS-ACM-IDX FROM 1 BY 1
016380               UNTIL WS-ACM-IDX > WS-ACM-COUNT.
016390       7300-EXIT.
016400           EXIT.
016410      *
016420       7350-PRINT-ONE-LOWBAL.
016430           IF WS-ACM-LOWBAL-SW (WS-ACM-IDX) NOT = 'Y'
016440               GO TO 7350-EXIT.
016450           MOVE SPACES TO WS-REPORT-LINE.
016460           MOVE 'LD' TO RPT-TYPE-CD.
016470           MOVE WS-ACM-ID (WS-ACM-IDX) TO RPT-LD-ACCT-ID.
016480           MOVE WS-ACM-BALANCE-AT (WS-ACM-IDX) TO RPT-LD-BALANCE.
016490           MOVE WS-ACM-MIN-BAL-AT (WS-ACM-IDX) TO RPT-LD-MINIMUM.
016500           COMPUTE RPT-LD-SHORTFALL =
016510               WS-ACM-MIN-BAL-AT (WS-ACM-IDX) -
016520               WS-ACM-BALANCE-AT (WS-ACM-IDX).
016530           IF RPT-LD-SHORTFALL < 0
016540               MOVE 0 TO RPT-LD-SHORTFALL.
016550           MOVE WS-ACM-PENALTY-AT (WS-ACM-IDX) TO RPT-LD-PENALTY.
016560           PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
016570       7350-EXIT.
016580           EXIT.
016590      *
016600       7400-PRINT-LOAN-SECTION.
016610      *    LOAN DETAIL LINES ARE EMITTED AS EACH APPLICATION IS PRICED
016620      *    (SEE 4150, PERFORMED FROM 4100); THIS PARAGRAPH PRINTS ONLY
016625      *    THE SECTION TOTALS.
016630           MOVE SPACES TO WS-REPORT-LINE.
016640           MOVE 'NT' TO RPT-TYPE-CD.
016650           MOVE WS-LOAN-ACCEPT-CT TO RPT-NT-ACC-CT.
016660           MOVE WS-LOAN-REJECT-CT TO RPT-NT-REJ-CT.
016670           MOVE WS-LOAN-PRINCIPAL-AT TO RPT-NT-PRINCIPAL.
016680           MOVE WS-LOAN-EMI-TOTAL-AT TO RPT-NT-EMI-TOTAL.
016690           PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
016700       7400-EXIT.
016710           EXIT.
016720      *
016730       7500-PRINT-INVEST-SECTION.
016732      *    INVESTMENT DETAIL LINES ARE EMITTED AS EACH REQUEST IS PRICED
016734      *    (SEE 5150, PERFORMED FROM 5100); THIS PARAGRAPH PRINTS THE
016736      *    PER-TYPE TOTALS ONLY.
016740           MOVE SPACES TO WS-REPORT-LINE.
016750           MOVE 'IT' TO RPT-TYPE-CD.
016760           MOVE 'FD' TO RPT-IT-TYPE.
016770           MOVE WS-FD-COUNT TO RPT-IT-COUNT.
016780           MOVE WS-FD-PRINCIPAL-AT TO RPT-IT-PRINCIPAL.
016790           MOVE WS-FD-MATURITY-AT TO RPT-IT-MATURITY.
016800           PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
016810           MOVE SPACES TO WS-REPORT-LINE.
016820           MOVE 'IT' TO RPT-TYPE-CD.
016830           MOVE 'RD' TO RPT-IT-TYPE.
016840           MOVE WS-RD-COUNT TO RPT-IT-COUNT.
016850           MOVE WS-RD-PRINCIPAL-AT TO RPT-IT-PRINCIPAL.
016860           MOVE WS-RD-MATURITY-AT TO RPT-IT-MATURITY.
016870           PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
016880       7500-EXIT.
016890           EXIT.
016900      *
016910       7600-PRINT-CREDIT-SECTION.
016920      *    CREDIT DETAIL LINES ARE EMITTED AS EACH CUSTOMER IS SCORED
016925      *    (SEE 6150, PERFORMED FROM 6100); THIS PARAGRAPH PRINTS THE
016928      *    BAND DISTRIBUTION.
016940           MOVE SPACES TO WS-REPORT-LINE.
016950           MOVE 'CT' TO RPT-TYPE-CD.
016960           MOVE WS-CRS-EXCEL-CT TO RPT-CT-EXCEL-CT.
016970           MOVE WS-CRS-VGOOD-CT TO RPT-CT-VGOOD-CT.
016980           MOVE WS-CRS-GOOD-CT TO RPT-CT-GOOD-CT.
016990           MOVE WS-CRS-FAIR-CT TO RPT-CT-FAIR-CT.
017000           MOVE WS-CRS-POOR-CT TO RPT-CT-POOR-CT.
017010           PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
017020       7600-EXIT.
017030           EXIT.
017040      *
017050       7700-PRINT-GRAND-TOTALS.
017060           MOVE SPACES TO WS-REPORT-LINE.
017070           MOVE 'GT' TO RPT-TYPE-CD.
017080           MOVE 'ACCOUNTS-IN' TO RPT-GT-FILE-NAME.
017090           MOVE WS-CT-ACCOUNTS-IN TO RPT-GT-READ-CT.
017100           MOVE ZERO TO RPT-GT-WRITE-CT.
017110           PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
017120           MOVE 'ACCOUNTS-OUT' TO RPT-GT-FILE-NAME.
017130           MOVE ZERO TO RPT-GT-READ-CT.
017140           MOVE WS-CT-ACCOUNTS-OUT TO RPT-GT-WRITE-CT.
017150           PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
017160           MOVE 'TXNREQ-IN' TO RPT-GT-FILE-NAME.
017170           MOVE WS-CT-TXNREQ-IN TO RPT-GT-READ-CT.
017180           MOVE ZERO TO RPT-GT-WRITE-CT.
017190           PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
017200           MOVE 'TXNJRNL-OUT' TO RPT-GT-FILE-NAME.
017210           MOVE ZERO TO RPT-GT-READ-CT.
017220           MOVE WS-CT-TXNJRNL-OUT TO RPT-GT-WRITE-CT.
017230           PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
017240           MOVE 'LOANAPP-IN' TO RPT-GT-FILE-NAME.
017250           MOVE WS-CT-LOANAPP-IN TO RPT-GT-READ-CT.
017260           MOVE ZERO TO RPT-GT-WRITE-CT.
017270           PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
017280           MOVE 'LOANRES-OUT' TO RPT-GT-FILE-NAME.
017290           MOVE ZERO TO RPT-GT-READ-CT.
017300           MOVE WS-CT-LOANRES-OUT TO RPT-GT-WRITE-CT.
017310           PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
017320           MOVE 'INVEST-IN' TO RPT-GT-FILE-NAME.
017330           MOVE WS-CT-INVEST-IN TO RPT-GT-READ-CT.
017340           MOVE ZERO TO RPT-GT-WRITE-CT.
017350           PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
017360           MOVE 'INVRES-OUT' TO RPT-GT-FILE-NAME.
017370           MOVE ZERO TO RPT-GT-READ-CT.
017380           MOVE WS-CT-INVRES-OUT TO RPT-GT-WRITE-CT.
017390           PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
017400           MOVE 'CREDIT-IN' TO RPT-GT-FILE-NAME.
017410           MOVE WS-CT-CREDIT-IN TO RPT-GT-READ-CT.
017420           MOVE ZERO TO RPT-GT-WRITE-CT.
017430           PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
017440           MOVE 'CREDIT-OUT' TO RPT-GT-FILE-NAME.
017450           MOVE ZERO TO RPT-GT-READ-CT.
017460           MOVE WS-CT-CREDIT-OUT TO RPT-GT-WRITE-CT.
017470           PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
017480           MOVE 'REPORT-OUT' TO RPT-GT-FILE-NAME.
017490           MOVE ZERO TO RPT-GT-READ-CT.
017500           MOVE WS-CT-REPORT-OUT TO RPT-GT-WRITE-CT.
017510           PERFORM 7900-WRITE-REPORT-LINE THRU 7900-EXIT.
017520       7700-EXIT.
017530           EXIT.
017540      *
017550       7900-WRITE-REPORT-LINE.
017560           MOVE WS-REPORT-LINE TO REPORT-LINE-REC.
017570           WRITE REPORT-LINE-REC.
017580           ADD 1 TO WS-CT-REPORT-OUT.
017590       7900-EXIT.
017600           EXIT.
017610      *
017620      *================================================================
017630      *    9000 RANGE - SHARED NUMERIC UTILITIES
017640      *
017650      *    THIS RANGE IS CARRIED AS A GENERAL-PURPOSE LIBRARY OF MONEY/
017660      *    RATE ROUTINES SHARED ACROSS THE TIP SUITE, NOT ALL OF WHICH
017670      *    ARE CALLED FROM THIS PARTICULAR JOB.  9100-SIMPLE-INTEREST
017680      *    AND 9300-PERCENTAGE-OF-AMOUNT ARE KEPT HERE (SAME AS THE
017690      *    DORMANT 4400 PARAGRAPH ABOVE) SO THE OVERDRAFT-INTEREST AND
017700      *    PENALTY JOBS THAT COPY THIS RANGE DO NOT HAVE TO MAINTAIN A
017710      *    SEPARATE COPY.  SEE MEMO RD-97-211.
017720      *================================================================
017730      *
017740      *    ROUNDS WS-ROUND-IN HALF-UP TO 2 DECIMALS INTO WS-ROUND-OUT.
017750      *
017760       9000-ROUND-HALF-UP.
017770           COMPUTE WS-ROUND-OUT ROUNDED = WS-ROUND-IN.
017780       9000-EXIT.
017790           EXIT.
017800      *
017810      *    SIMPLE INTEREST = P x RATE x YEARS / 100.  NOT CALLED IN
017820      *    THIS JOB - CARRIED FOR THE OD-INTEREST JOB (SEE BANNER).
017830      *
017840       9100-SIMPLE-INTEREST.
017850           COMPUTE WS-SI-RESULT-AT ROUNDED =
017860               (WS-SI-PRINCIPAL-AT * WS-SI-RATE-PC * WS-SI-YEARS)
017870                   / 100.
017880       9100-EXIT.
017890           EXIT.
017900      *
017910      *    COMPOUND AMOUNT = P x (1 + (RATE/100)/F) ** (F x YEARS).
017920      *
017930       9200-COMPOUND-INTEREST.
017940           COMPUTE WS-CI-FACTOR ROUNDED =
017950               (1 + ((WS-CI-RATE-PC / 100) / WS-CI-FREQUENCY)) **
017960                   (WS-CI-FREQUENCY * WS-CI-YEARS).
017970           COMPUTE WS-CI-RESULT-AT ROUNDED =
017980               WS-CI-PRINCIPAL-AT * WS-CI-FACTOR.
017990       9200-EXIT.
018000           EXIT.
018010      *
018020      *    PERCENTAGE OF AMOUNT = AMOUNT x PCT / 100.  NOT CALLED IN
018030      *    THIS JOB - CARRIED FOR THE PENALTY-FEE JOB (SEE BANNER).
018040      *
018050       9300-PERCENTAGE-OF-AMOUNT.
018060           COMPUTE WS-PCT-RESULT-AT ROUNDED =
018070               WS-PCT-AMOUNT-AT * WS-PCT-RATE / 100.
018080       9300-EXIT.
018090           EXIT.

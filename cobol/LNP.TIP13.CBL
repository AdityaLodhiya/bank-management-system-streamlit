000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.    LNP-LOAN-APPLICATION.
000120       AUTHOR.        P. VARGHESE.
000130       INSTALLATION.  NATIONAL TRUST BANK - EDP CENTER.
000140       DATE-WRITTEN.  06/22/87.
000150       DATE-COMPILED. 06/22/87.
000160       SECURITY.      INTERNAL USE ONLY - RETAIL BANKING DIVISION.
000170      *****************************************************************
000180      *  LNP-LOAN-APPLICATION  --  PERSONAL LOAN APPLICATION FEED     *
000190      *                                                                *
000200      *  LAYOUT FOR THE INBOUND LOAN APPLICATION FEED (LOANAPP-IN).   *
000210      *  PRICING/ELIGIBILITY LOGIC IS IN RBP.TIP90 (RBP-DAILY-BATCH), *
000220      *  PARAGRAPH RANGE 4000-4400.                                   *
000230      *****************************************************************
000240      *  CHANGE LOG
000250      *  ----------------------------------------------------------
000260      *  06/22/87 PV    INITIAL LAYOUT - PERSONAL LOANS ONLY, PER LOAN
000270      *                 PRODUCT COMMITTEE DECISION OF 05/87.
000280      *  02/14/88 PV    ADDED LNA-CREDIT-SCORE (ZERO = NO SCORE ON
000290      *                 FILE) FOR THE NEW ELIGIBILITY GATE.  REQ
000300      *                 #BNK-0231.
000310      *  09/30/91 SM    ADDED LNA-PAIR-KEY REDEFINES FOR THE DUPLICATE-
000320      *                 APPLICATION CHECK USED BY THE RECON JOB.
000330      *  01/11/99 MF    YEAR 2000 REVIEW - NO DATE FIELDS ON THIS
000340      *                 RECORD.  SIGNED OFF PER Y2K-CERT-0088.
000350      *  07/19/02 RD    ADDED STANDARD EDIT WORK AREA BOILERPLATE TO
000360      *                 MATCH THE OTHER TIP LAYOUT MEMBERS.
000370      *  02/11/09 PT    ADDED LNA-MONTHLY-INCOME-AT AND LNA-EXISTING-
000380      *                 EMI-AT SO THE EXTENDED ELIGIBILITY CHECK IN
000390      *                 RBP.TIP90 (4400) CAN TEST THE 50%-OF-INCOME
000400      *                 EMI-RATIO RULE.  REDEFINES WIDENED TO MATCH.
000410      *                 REQ #BNK-1078.
000420      *  ----------------------------------------------------------
000430       ENVIRONMENT DIVISION.
000440       CONFIGURATION SECTION.
000450       SPECIAL-NAMES.
000460           C01 IS TOP-OF-FORM.
000470       INPUT-OUTPUT SECTION.
000480       FILE-CONTROL.
000490           SELECT LNP-LOAN-APPLICATION ASSIGN TO LOANAPP1.
000500       DATA DIVISION.
000510       FILE SECTION.
000520       FD  LNP-LOAN-APPLICATION.
000530       01  LNP-LOAN-APPLICATION.
000540           05  LNA-USER-ID               PIC 9(07).
000550           05  LNA-ACCT-ID               PIC 9(07).
000560           05  LNA-TYPE-CD               PIC X(03).
000570               88  LNA-TYPE-PERSONAL         VALUE 'PER'.
000580           05  LNA-PRINCIPAL-AT          PIC 9(09)V99.
000590           05  LNA-TENURE-MOS            PIC 9(03).
000600           05  LNA-CREDIT-SCORE          PIC 9(03).
000602           05  LNA-MONTHLY-INCOME-AT     PIC 9(09)V99.
000604           05  LNA-EXISTING-EMI-AT       PIC 9(09)V99.
000610           05  FILLER                    PIC X(02).
000620       01  LNA-PAIR-KEY-ALT REDEFINES LNP-LOAN-APPLICATION.
000630           05  LNA-PAIR-KEY              PIC 9(14).
000640           05  FILLER                    PIC X(44).
000650       01  LNA-PRINCIPAL-ALT REDEFINES LNP-LOAN-APPLICATION.
000660           05  FILLER                    PIC X(17).
000670           05  LNA-PRINCIPAL-DISPLAY     PIC X(11).
000680           05  FILLER                    PIC X(30).
000690       WORKING-STORAGE SECTION.
000700      *    STANDARD EDIT WORK AREA - USED BY THE NIGHTLY LAYOUT-
000710      *    CONFORMANCE SCAN TO SPOT-CHECK AMOUNT/DATE/KEY FIELDS
000720      *    ACROSS ALL TIP LAYOUT MEMBERS.  PASTED INTO EVERY MEMBER
000730      *    AS-IS - DO NOT CUSTOMIZE PER RD MEMO 02-044.
000740       01  WS-EDIT-WORK-AREA.
000750           05  WS-EDIT-AMOUNT-AT         PIC S9(09)V99.
000760           05  WS-EDIT-AMOUNT-DISPLAY REDEFINES WS-EDIT-AMOUNT-AT
000770                                         PIC X(11).
000780           05  WS-EDIT-DATE-AT           PIC 9(08).
000790           05  WS-EDIT-DATE-GROUP REDEFINES WS-EDIT-DATE-AT.
000800               10  WS-EDIT-DATE-YYYY     PIC 9(04).
000810               10  WS-EDIT-DATE-MM       PIC 9(02).
000820               10  WS-EDIT-DATE-DD       PIC 9(02).
000830       01  WS-EDIT-KEY-AREA.
000840           05  WS-EDIT-KEY-AT            PIC 9(14).
000850           05  WS-EDIT-KEY-SPLIT REDEFINES WS-EDIT-KEY-AT.
000860               10  WS-EDIT-KEY-PRIMARY   PIC 9(07).
000870               10  WS-EDIT-KEY-SECONDARY PIC 9(07).
000880       01  WS-EDIT-COUNTERS.
000890           05  WS-EDIT-RECORD-COUNT      PIC S9(07) COMP.
000900           05  WS-EDIT-ERROR-COUNT       PIC S9(05) COMP.
000910       PROCEDURE DIVISION.
000920       0000-STOP-RUN.
000930           STOP RUN.

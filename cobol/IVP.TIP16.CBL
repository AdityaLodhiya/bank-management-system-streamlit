000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.    IVP-INVESTMENT-RESULT.
000120       AUTHOR.        S. MENON.
000130       INSTALLATION.  NATIONAL TRUST BANK - EDP CENTER.
000140       DATE-WRITTEN.  11/03/89.
000150       DATE-COMPILED. 11/03/89.
000160       SECURITY.      INTERNAL USE ONLY - RETAIL BANKING DIVISION.
000170      *****************************************************************
000180      *  IVP-INVESTMENT-RESULT  --  FD/RD PRICING RESULT FEED         *
000190      *                                                                *
000200      *  LAYOUT FOR THE OUTBOUND INVESTMENT PRICING RESULT FEED       *
000210      *  (INVRES-OUT) WRITTEN BY THE INVESTMENT ENGINE.  ONE RECORD   *
000220      *  PER REQUEST READ FROM IVP.TIP15.                              *
000230      *****************************************************************
000240      *  CHANGE LOG
000250      *  ----------------------------------------------------------
000260      *  11/03/89 SM    INITIAL LAYOUT.
000270      *  04/17/90 SM    ADDED IVR-REJECT-REASON FOR THE RD LAUNCH -
000280      *                 TENURE REJECTS WERE INDISTINGUISHABLE FROM FD
000290      *                 REJECTS ON THE OLD STATUS-ONLY LAYOUT.  REQ
000300      *                 #BNK-0398.
000310      *  06/02/94 AK    ADDED THE MATURITY-DATE AND MATURITY-AMOUNT
000320      *                 ALTERNATE-VIEW REDEFINES BELOW FOR THE PRICING
000330      *                 RECONCILIATION UTILITY.
000340      *  01/11/99 MF    YEAR 2000 REVIEW - IVR-MATURITY-DATE IS ALREADY
000350      *                 A FULL 4-DIGIT YEAR.  SIGNED OFF PER Y2K-CERT-
000360      *                 0088.
000370      *  07/19/02 RD    ADDED STANDARD EDIT WORK AREA BOILERPLATE TO
000380      *                 MATCH THE OTHER TIP LAYOUT MEMBERS.
000390      *  ----------------------------------------------------------
000400       ENVIRONMENT DIVISION.
000410       CONFIGURATION SECTION.
000420       SPECIAL-NAMES.
000430           C01 IS TOP-OF-FORM.
000440       INPUT-OUTPUT SECTION.
000450       FILE-CONTROL.
000460           SELECT IVP-INVESTMENT-RESULT ASSIGN TO INVSRES1.
000470       DATA DIVISION.
000480       FILE SECTION.
000490       FD  IVP-INVESTMENT-RESULT.
000500       01  IVP-INVESTMENT-RESULT.
000510           05  IVR-TYPE-CD               PIC X(02).
000520               88  IVR-TYPE-FIXED-DEPOSIT    VALUE 'FD'.
000530               88  IVR-TYPE-RECURRING-DEP    VALUE 'RD'.
000540           05  IVR-ACCT-ID               PIC 9(07).
000550           05  IVR-AMOUNT-AT             PIC 9(09)V99.
000560           05  IVR-RATE-PC               PIC 9(02)V99.
000570           05  IVR-TENURE-MOS            PIC 9(03).
000580           05  IVR-MATURITY-DATE.
000590               10  IVR-MAT-DTE-YYYY      PIC 9(04).
000600               10  IVR-MAT-DTE-MM        PIC 9(02).
000610               10  IVR-MAT-DTE-DD        PIC 9(02).
000620           05  IVR-MATURITY-AMOUNT-AT    PIC 9(11)V99.
000630           05  IVR-STATUS-CD             PIC X(08).
000640               88  IVR-STATUS-ACTIVE         VALUE 'ACTIVE'.
000650               88  IVR-STATUS-REJECTED       VALUE 'REJECTED'.
000660           05  IVR-REJECT-REASON         PIC X(30).
000670           05  FILLER                    PIC X(02).
000680       01  IVR-MAT-DATE-ALT REDEFINES IVP-INVESTMENT-RESULT.
000690           05  FILLER                    PIC X(27).
000700           05  IVR-MAT-DTE-NUMERIC       PIC 9(08).
000710           05  FILLER                    PIC X(53).
000720       01  IVR-MAT-AMOUNT-ALT REDEFINES IVP-INVESTMENT-RESULT.
000730           05  FILLER                    PIC X(35).
000740           05  IVR-MAT-AMOUNT-DISPLAY    PIC X(13).
000750           05  FILLER                    PIC X(40).
000760       WORKING-STORAGE SECTION.
000770      *    STANDARD EDIT WORK AREA - USED BY THE NIGHTLY LAYOUT-
000780      *    CONFORMANCE SCAN TO SPOT-CHECK AMOUNT/DATE/KEY FIELDS
000790      *    ACROSS ALL TIP LAYOUT MEMBERS.  PASTED INTO EVERY MEMBER
000800      *    AS-IS - DO NOT CUSTOMIZE PER RD MEMO 02-044.
000810       01  WS-EDIT-WORK-AREA.
000820           05  WS-EDIT-AMOUNT-AT         PIC S9(09)V99.
000830           05  WS-EDIT-AMOUNT-DISPLAY REDEFINES WS-EDIT-AMOUNT-AT
000840                                         PIC X(11).
000850           05  WS-EDIT-DATE-AT           PIC 9(08).
000860           05  WS-EDIT-DATE-GROUP REDEFINES WS-EDIT-DATE-AT.
000870               10  WS-EDIT-DATE-YYYY     PIC 9(04).
000880               10  WS-EDIT-DATE-MM       PIC 9(02).
000890               10  WS-EDIT-DATE-DD       PIC 9(02).
000900       01  WS-EDIT-KEY-AREA.
000910           05  WS-EDIT-KEY-AT            PIC 9(14).
000920           05  WS-EDIT-KEY-SPLIT REDEFINES WS-EDIT-KEY-AT.
000930               10  WS-EDIT-KEY-PRIMARY   PIC 9(07).
000940               10  WS-EDIT-KEY-SECONDARY PIC 9(07).
000950       01  WS-EDIT-COUNTERS.
000960           05  WS-EDIT-RECORD-COUNT      PIC S9(07) COMP.
000970           05  WS-EDIT-ERROR-COUNT       PIC S9(05) COMP.
000980       PROCEDURE DIVISION.
000990       0000-STOP-RUN.
001000           STOP RUN.

000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.    CRS-CREDIT-INPUT.
000120       AUTHOR.        A. KULKARNI.
000130       INSTALLATION.  NATIONAL TRUST BANK - EDP CENTER.
000140       DATE-WRITTEN.  02/18/92.
000150       DATE-COMPILED. 02/18/92.
000160       SECURITY.      INTERNAL USE ONLY - RETAIL BANKING DIVISION.
000170      *****************************************************************
000180      *  CRS-CREDIT-INPUT  --  PRE-AGGREGATED CREDIT BEHAVIOR FEED    *
000190      *                                                                *
000200      *  LAYOUT FOR THE INBOUND CREDIT BEHAVIOR FEED (CREDIT-IN), ONE *
000210      *  RECORD PER CUSTOMER, PRE-AGGREGATED BY THE OVERNIGHT EXTRACT *
000220      *  RUN.  SCORING LOGIC IS IN RBP.TIP90 (RBP-DAILY-BATCH),       *
000230      *  PARAGRAPH RANGE 6000-6600.                                    *
000240      *****************************************************************
000250      *  CHANGE LOG
000260      *  ----------------------------------------------------------
000270      *  02/18/92 AK    INITIAL LAYOUT - CREDIT SCORING PILOT, PER
000280      *                 CREDIT COMMITTEE CHARTER CC-92-04.
000290      *  11/09/93 AK    ADDED CRI-LOAN-TYPES AND CRI-RECENT-APPS FOR
000300      *                 THE DIVERSITY/INQUIRY COMPONENTS ADDED TO THE
000310      *                 SCORING MODEL THIS RELEASE.
000320      *  01/11/99 MF    YEAR 2000 REVIEW - NO DATE FIELDS ON THIS
000330      *                 RECORD (AGE CARRIED AS ELAPSED DAYS).  SIGNED
000340      *                 OFF PER Y2K-CERT-0088.
000350      *  07/19/02 RD    ADDED STANDARD EDIT WORK AREA BOILERPLATE AND
000360      *                 THE EMI-COUNT/OD-PAIR ALTERNATE VIEWS BELOW TO
000370      *                 MATCH THE OTHER TIP LAYOUT MEMBERS.
000380      *  ----------------------------------------------------------
000390       ENVIRONMENT DIVISION.
000400       CONFIGURATION SECTION.
000410       SPECIAL-NAMES.
000420           C01 IS TOP-OF-FORM.
000430       INPUT-OUTPUT SECTION.
000440       FILE-CONTROL.
000450           SELECT CRS-CREDIT-INPUT ASSIGN TO CREDITIN.
000460       DATA DIVISION.
000470       FILE SECTION.
000480       FD  CRS-CREDIT-INPUT.
000490       01  CRS-CREDIT-INPUT.
000500           05  CRI-USER-ID               PIC 9(07).
000510           05  CRI-TOTAL-EMIS            PIC 9(05).
000520           05  CRI-ONTIME-EMIS           PIC 9(05).
000530           05  CRI-OVERDUE-EMIS          PIC 9(05).
000540           05  CRI-OD-LIMIT-TOTAL-AT     PIC 9(09)V99.
000550           05  CRI-OD-USED-TOTAL-AT      PIC 9(09)V99.
000560           05  CRI-ACCT-AGE-DAYS         PIC 9(05).
000570           05  CRI-LOAN-TYPES            PIC 9(02).
000580           05  CRI-RECENT-APPS           PIC 9(02).
000590           05  FILLER                    PIC X(02).
000600       01  CRI-EMI-COUNTS-ALT REDEFINES CRS-CREDIT-INPUT.
000610           05  FILLER                    PIC X(07).
000620           05  CRI-EMI-COUNTS-NUMERIC    PIC 9(15).
000630           05  FILLER                    PIC X(33).
000640       01  CRI-OD-PAIR-ALT REDEFINES CRS-CREDIT-INPUT.
000650           05  FILLER                    PIC X(22).
000660           05  CRI-OD-PAIR-DISPLAY       PIC X(22).
000670           05  FILLER                    PIC X(11).
000680       WORKING-STORAGE SECTION.
000690      *    STANDARD EDIT WORK AREA - USED BY THE NIGHTLY LAYOUT-
000700      *    CONFORMANCE SCAN TO SPOT-CHECK AMOUNT/DATE/KEY FIELDS
000710      *    ACROSS ALL TIP LAYOUT MEMBERS.  PASTED INTO EVERY MEMBER
000720      *    AS-IS - DO NOT CUSTOMIZE PER RD MEMO 02-044.
000730       01  WS-EDIT-WORK-AREA.
000740           05  WS-EDIT-AMOUNT-AT         PIC S9(09)V99.
000750           05  WS-EDIT-AMOUNT-DISPLAY REDEFINES WS-EDIT-AMOUNT-AT
000760                                         PIC X(11).
000770           05  WS-EDIT-DATE-AT           PIC 9(08).
000780           05  WS-EDIT-DATE-GROUP REDEFINES WS-EDIT-DATE-AT.
000790               10  WS-EDIT-DATE-YYYY     PIC 9(04).
000800               10  WS-EDIT-DATE-MM       PIC 9(02).
000810               10  WS-EDIT-DATE-DD       PIC 9(02).
000820       01  WS-EDIT-KEY-AREA.
000830           05  WS-EDIT-KEY-AT            PIC 9(14).
000840           05  WS-EDIT-KEY-SPLIT REDEFINES WS-EDIT-KEY-AT.
000850               10  WS-EDIT-KEY-PRIMARY   PIC 9(07).
000860               10  WS-EDIT-KEY-SECONDARY PIC 9(07).
000870       01  WS-EDIT-COUNTERS.
000880           05  WS-EDIT-RECORD-COUNT      PIC S9(07) COMP.
000890           05  WS-EDIT-ERROR-COUNT       PIC S9(05) COMP.
000900       PROCEDURE DIVISION.
000910       0000-STOP-RUN.
000920           STOP RUN.

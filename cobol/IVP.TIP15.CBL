000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.    IVP-INVESTMENT-REQUEST.
000120       AUTHOR.        S. MENON.
000130       INSTALLATION.  NATIONAL TRUST BANK - EDP CENTER.
000140       DATE-WRITTEN.  11/03/89.
000150       DATE-COMPILED. 11/03/89.
000160       SECURITY.      INTERNAL USE ONLY - RETAIL BANKING DIVISION.
000170      *****************************************************************
000180      *  IVP-INVESTMENT-REQUEST  --  FD/RD REQUEST FEED LAYOUT        *
000190      *                                                                *
000200      *  LAYOUT FOR THE INBOUND FIXED-DEPOSIT / RECURRING-DEPOSIT     *
000210      *  REQUEST FEED (INVEST-IN).  PRICING LOGIC IS IN RBP.TIP90     *
000220      *  (RBP-DAILY-BATCH), PARAGRAPH RANGE 5000-5500.                *
000230      *****************************************************************
000240      *  CHANGE LOG
000250      *  ----------------------------------------------------------
000260      *  11/03/89 SM    INITIAL LAYOUT - FIXED DEPOSITS ONLY.
000270      *  04/17/90 SM    ADDED INV-TYPE SO RECURRING DEPOSITS (RD) CAN
000280      *                 SHARE THIS FEED WITH FIXED DEPOSITS (FD) - NEW
000290      *                 PRODUCT LAUNCH, REQ #BNK-0398.
000300      *  06/02/94 AK    ADDED INV-START-DATE-NUMERIC REDEFINES SO THE
000310      *                 MATURITY-DATE ROUTINE CAN COMPARE ON A SINGLE
000320      *                 8-DIGIT NUMERIC INSTEAD OF THE Y/M/D GROUP.
000330      *  01/11/99 MF    YEAR 2000 REVIEW - INV-START-DATE IS ALREADY A
000340      *                 FULL 4-DIGIT YEAR.  SIGNED OFF PER Y2K-CERT-
000350      *                 0088.
000360      *  07/19/02 RD    ADDED STANDARD EDIT WORK AREA BOILERPLATE TO
000370      *                 MATCH THE OTHER TIP LAYOUT MEMBERS.
000380      *  ----------------------------------------------------------
000390       ENVIRONMENT DIVISION.
000400       CONFIGURATION SECTION.
000410       SPECIAL-NAMES.
000420           C01 IS TOP-OF-FORM.
000430       INPUT-OUTPUT SECTION.
000440       FILE-CONTROL.
000450           SELECT IVP-INVESTMENT-REQUEST ASSIGN TO INVSREQ1.
000460       DATA DIVISION.
000470       FILE SECTION.
000480       FD  IVP-INVESTMENT-REQUEST.
000490       01  IVP-INVESTMENT-REQUEST.
000500           05  INV-TYPE-CD               PIC X(02).
000510               88  INV-TYPE-FIXED-DEPOSIT    VALUE 'FD'.
000520               88  INV-TYPE-RECURRING-DEP    VALUE 'RD'.
000530           05  INV-ACCT-ID               PIC 9(07).
000540           05  INV-AMOUNT-AT             PIC 9(09)V99.
000550           05  INV-TENURE-MOS            PIC 9(03).
000560           05  INV-START-DATE.
000570               10  INV-START-DTE-YYYY    PIC 9(04).
000580               10  INV-START-DTE-MM      PIC 9(02).
000590               10  INV-START-DTE-DD      PIC 9(02).
000600           05  FILLER                    PIC X(02).
000610       01  INV-START-DATE-ALT REDEFINES IVP-INVESTMENT-REQUEST.
000620           05  FILLER                    PIC X(23).
000630           05  INV-START-DTE-NUMERIC     PIC 9(08).
000640           05  FILLER                    PIC X(02).
000650       01  INV-AMOUNT-ALT REDEFINES IVP-INVESTMENT-REQUEST.
000660           05  FILLER                    PIC X(09).
000670           05  INV-AMOUNT-DISPLAY        PIC X(11).
000680           05  FILLER                    PIC X(13).
000690       WORKING-STORAGE SECTION.
000700      *    STANDARD EDIT WORK AREA - USED BY THE NIGHTLY LAYOUT-
000710      *    CONFORMANCE SCAN TO SPOT-CHECK AMOUNT/DATE/KEY FIELDS
000720      *    ACROSS ALL TIP LAYOUT MEMBERS.  PASTED INTO EVERY MEMBER
000730      *    AS-IS - DO NOT CUSTOMIZE PER RD MEMO 02-044.
000740       01  WS-EDIT-WORK-AREA.
000750           05  WS-EDIT-AMOUNT-AT         PIC S9(09)V99.
000760           05  WS-EDIT-AMOUNT-DISPLAY REDEFINES WS-EDIT-AMOUNT-AT
000770                                         PIC X(11).
000780           05  WS-EDIT-DATE-AT           PIC 9(08).
000790           05  WS-EDIT-DATE-GROUP REDEFINES WS-EDIT-DATE-AT.
000800               10  WS-EDIT-DATE-YYYY     PIC 9(04).
000810               10  WS-EDIT-DATE-MM       PIC 9(02).
000820               10  WS-EDIT-DATE-DD       PIC 9(02).
000830       01  WS-EDIT-KEY-AREA.
000840           05  WS-EDIT-KEY-AT            PIC 9(14).
000850           05  WS-EDIT-KEY-SPLIT REDEFINES WS-EDIT-KEY-AT.
000860               10  WS-EDIT-KEY-PRIMARY   PIC 9(07).
000870               10  WS-EDIT-KEY-SECONDARY PIC 9(07).
000880       01  WS-EDIT-COUNTERS.
000890           05  WS-EDIT-RECORD-COUNT      PIC S9(07) COMP.
000900           05  WS-EDIT-ERROR-COUNT       PIC S9(05) COMP.
000910       PROCEDURE DIVISION.
000920       0000-STOP-RUN.
000930           STOP RUN.

000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.    TXN-TRANSACTION-REQUEST.
000120       AUTHOR.        R. DESHMUKH.
000130       INSTALLATION.  NATIONAL TRUST BANK - EDP CENTER.
000140       DATE-WRITTEN.  01/09/84.
000150       DATE-COMPILED. 01/09/84.
000160       SECURITY.      INTERNAL USE ONLY - RETAIL BANKING DIVISION.
000170      *****************************************************************
000180      *  TXN-TRANSACTION-REQUEST  --  TELLER/ATM REQUEST FEED LAYOUT  *
000190      *                                                                *
000200      *  LAYOUT FOR THE INBOUND TRANSACTION REQUEST FEED (TXNREQ-IN)  *
000210      *  -- DEPOSITS, WITHDRAWALS AND TRANSFERS, IN ARRIVAL ORDER AS  *
000220      *  CAPTURED OFF THE BRANCH/ATM FRONT END.  POSTING LOGIC IS IN  *
000230      *  RBP.TIP90 (RBP-DAILY-BATCH), PARAGRAPH RANGE 2000-2600.      *
000240      *****************************************************************
000250      *  CHANGE LOG
000260      *  ----------------------------------------------------------
000270      *  01/09/84 RD    INITIAL LAYOUT - DEPOSIT/WITHDRAWAL ONLY, NO
000280      *                 TRANSFER-TO FIELD YET.
000290      *  04/22/85 RD    ADDED TXR-TO-ACCT-ID FOR INTER-ACCOUNT TRANSFER
000300      *                 SUPPORT (MAIN001 MERGE RELEASE).
000310      *  08/18/87 KA    ADDED TXR-PERFORMED-BY AND TXR-ROLE SO TELLER
000320      *                 VS. CUSTOMER-INITIATED REQUESTS CAN BE TOLD
000330      *                 APART AT POSTING TIME.  REQ #BNK-0276.
000340      *  03/05/90 SM    WIDENED TXR-REFERENCE TO X(25) AND DEFINED THE
000350      *                 PREFIX/DATE/SEQUENCE REDEFINES BELOW FOR THE
000360      *                 NEW GENERATED-REFERENCE SCHEME.
000370      *  06/02/94 AK    ADDED TXR-PAIR-KEY REDEFINES FOR THE DUPLICATE-
000380      *                 TRANSFER-REQUEST CHECK USED BY THE RECON JOB.
000390      *  01/11/99 MF    YEAR 2000 REVIEW - NO DATE FIELDS ON THIS
000400      *                 RECORD.  SIGNED OFF PER Y2K-CERT-0088.
000410      *  07/19/02 RD    ADDED STANDARD EDIT WORK AREA BOILERPLATE TO
000420      *                 MATCH THE OTHER TIP LAYOUT MEMBERS.
000430      *  ----------------------------------------------------------
000440       ENVIRONMENT DIVISION.
000450       CONFIGURATION SECTION.
000460       SPECIAL-NAMES.
000470           C01 IS TOP-OF-FORM.
000480       INPUT-OUTPUT SECTION.
000490       FILE-CONTROL.
000500           SELECT TXN-TRANSACTION-REQUEST ASSIGN TO TXNREQ01.
000510       DATA DIVISION.
000520       FILE SECTION.
000530       FD  TXN-TRANSACTION-REQUEST.
000540       01  TXN-REQUEST-DETAIL.
000550           05  TXR-TYPE-CD               PIC X(03).
000560               88  TXR-TYPE-DEPOSIT          VALUE 'DEP'.
000570               88  TXR-TYPE-WITHDRAWAL       VALUE 'WDR'.
000580               88  TXR-TYPE-TRANSFER         VALUE 'TRF'.
000590           05  TXR-ACCT-ID               PIC 9(07).
000600           05  TXR-TO-ACCT-ID            PIC 9(07).
000610           05  TXR-AMOUNT-AT             PIC 9(09)V99.
000620           05  TXR-PERFORMED-BY          PIC 9(07).
000630           05  TXR-ROLE-CD               PIC X(01).
000640               88  TXR-ROLE-ADMIN            VALUE 'A'.
000650               88  TXR-ROLE-CUSTOMER         VALUE 'C'.
000660           05  TXR-REFERENCE             PIC X(25).
000670           05  TXR-NARRATION             PIC X(40).
000680           05  FILLER                    PIC X(02).
000690       01  TXR-REFERENCE-ALT REDEFINES TXN-REQUEST-DETAIL.
000700           05  FILLER                    PIC X(36).
000710           05  TXR-REF-PREFIX            PIC X(03).
000720           05  TXR-REF-RUN-DTE           PIC X(08).
000730           05  TXR-REF-SEQUENCE          PIC X(09).
000740           05  FILLER                    PIC X(47).
000750       01  TXR-PAIR-KEY-ALT REDEFINES TXN-REQUEST-DETAIL.
000760           05  FILLER                    PIC X(03).
000770           05  TXR-PAIR-KEY              PIC 9(14).
000780           05  FILLER                    PIC X(86).
000790       WORKING-STORAGE SECTION.
000800      *    STANDARD EDIT WORK AREA - USED BY THE NIGHTLY LAYOUT-
000810      *    CONFORMANCE SCAN TO SPOT-CHECK AMOUNT/DATE/KEY FIELDS
000820      *    ACROSS ALL TIP LAYOUT MEMBERS.  PASTED INTO EVERY MEMBER
000830      *    AS-IS - DO NOT CUSTOMIZE PER RD MEMO 02-044.
000840       01  WS-EDIT-WORK-AREA.
000850           05  WS-EDIT-AMOUNT-AT         PIC S9(09)V99.
000860           05  WS-EDIT-AMOUNT-DISPLAY REDEFINES WS-EDIT-AMOUNT-AT
000870                                         PIC X(11).
000880           05  WS-EDIT-DATE-AT           PIC 9(08).
000890           05  WS-EDIT-DATE-GROUP REDEFINES WS-EDIT-DATE-AT.
000900               10  WS-EDIT-DATE-YYYY     PIC 9(04).
000910               10  WS-EDIT-DATE-MM       PIC 9(02).
000920               10  WS-EDIT-DATE-DD       PIC 9(02).
000930       01  WS-EDIT-KEY-AREA.
000940           05  WS-EDIT-KEY-AT            PIC 9(14).
000950           05  WS-EDIT-KEY-SPLIT REDEFINES WS-EDIT-KEY-AT.
000960               10  WS-EDIT-KEY-PRIMARY   PIC 9(07).
000970               10  WS-EDIT-KEY-SECONDARY PIC 9(07).
000980       01  WS-EDIT-COUNTERS.
000990           05  WS-EDIT-RECORD-COUNT      PIC S9(07) COMP.
001000           05  WS-EDIT-ERROR-COUNT       PIC S9(05) COMP.
001010       PROCEDURE DIVISION.
001020       0000-STOP-RUN.
001030           STOP RUN.

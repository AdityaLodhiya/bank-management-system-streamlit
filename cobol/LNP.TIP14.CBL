000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.    LNP-LOAN-RESULT.
000120       AUTHOR.        P. VARGHESE.
000130       INSTALLATION.  NATIONAL TRUST BANK - EDP CENTER.
000140       DATE-WRITTEN.  06/22/87.
000150       DATE-COMPILED. 06/22/87.
000160       SECURITY.      INTERNAL USE ONLY - RETAIL BANKING DIVISION.
000170      *****************************************************************
000180      *  LNP-LOAN-RESULT  --  LOAN PRICING RESULT FEED                *
000190      *                                                                *
000200      *  LAYOUT FOR THE OUTBOUND LOAN PRICING RESULT FEED (LOANRES-   *
000210      *  OUT) WRITTEN BY THE LOAN ENGINE.  ONE RECORD PER APPLICATION *
000220      *  READ FROM LNP.TIP13, PENDING OR REJECTED.                     *
000230      *****************************************************************
000240      *  CHANGE LOG
000250      *  ----------------------------------------------------------
000260      *  06/22/87 PV    INITIAL LAYOUT.
000270      *  02/14/88 PV    ADDED LNR-REJECT-REASON - REJECTS WERE BEING
000280      *                 DROPPED SILENTLY, OPS COULD NOT EXPLAIN THEM
000290      *                 TO BRANCH STAFF.  REQ #BNK-0231.
000300      *  09/30/91 SM    ADDED THE RATE/TENURE AND TOTAL-PAYABLE ALTERN-
000310      *                 ATE-VIEW REDEFINES BELOW FOR THE PRICING
000320      *                 RECONCILIATION UTILITY.
000330      *  01/11/99 MF    YEAR 2000 REVIEW - NO DATE FIELDS ON THIS
000340      *                 RECORD.  SIGNED OFF PER Y2K-CERT-0088.
000350      *  07/19/02 RD    ADDED STANDARD EDIT WORK AREA BOILERPLATE TO
000360      *                 MATCH THE OTHER TIP LAYOUT MEMBERS.
000370      *  ----------------------------------------------------------
000380       ENVIRONMENT DIVISION.
000390       CONFIGURATION SECTION.
000400       SPECIAL-NAMES.
000410           C01 IS TOP-OF-FORM.
000420       INPUT-OUTPUT SECTION.
000430       FILE-CONTROL.
000440           SELECT LNP-LOAN-RESULT ASSIGN TO LOANRES1.
000450       DATA DIVISION.
000460       FILE SECTION.
000470       FD  LNP-LOAN-RESULT.
000480       01  LNP-LOAN-RESULT.
000490           05  LNR-USER-ID               PIC 9(07).
000500           05  LNR-PRINCIPAL-AT          PIC 9(09)V99.
000510           05  LNR-RATE-PC               PIC 9(02)V99.
000520           05  LNR-TENURE-MOS            PIC 9(03).
000530           05  LNR-EMI-AT                PIC 9(09)V99.
000540           05  LNR-TOTAL-PAYABLE-AT      PIC 9(11)V99.
000550           05  LNR-STATUS-CD             PIC X(08).
000560               88  LNR-STATUS-PENDING        VALUE 'PENDING'.
000570               88  LNR-STATUS-REJECTED       VALUE 'REJECTED'.
000580           05  LNR-REJECT-REASON         PIC X(30).
000590           05  FILLER                    PIC X(03).
000600       01  LNR-RATE-TENURE-ALT REDEFINES LNP-LOAN-RESULT.
000610           05  FILLER                    PIC X(18).
000620           05  LNR-RATE-TENURE-DISPLAY   PIC X(07).
000630           05  FILLER                    PIC X(65).
000640       01  LNR-TOTAL-PAYABLE-ALT REDEFINES LNP-LOAN-RESULT.
000650           05  FILLER                    PIC X(36).
000660           05  LNR-TOTAL-DISPLAY         PIC X(13).
000670           05  FILLER                    PIC X(41).
000680       WORKING-STORAGE SECTION.
000690      *    STANDARD EDIT WORK AREA - USED BY THE NIGHTLY LAYOUT-
000700      *    CONFORMANCE SCAN TO SPOT-CHECK AMOUNT/DATE/KEY FIELDS
000710      *    ACROSS ALL TIP LAYOUT MEMBERS.  PASTED INTO EVERY MEMBER
000720      *    AS-IS - DO NOT CUSTOMIZE PER RD MEMO 02-044.
000730       01  WS-EDIT-WORK-AREA.
000740           05  WS-EDIT-AMOUNT-AT         PIC S9(09)V99.
000750           05  WS-EDIT-AMOUNT-DISPLAY REDEFINES WS-EDIT-AMOUNT-AT
000760                                         PIC X(11).
000770           05  WS-EDIT-DATE-AT           PIC 9(08).
000780           05  WS-EDIT-DATE-GROUP REDEFINES WS-EDIT-DATE-AT.
000790               10  WS-EDIT-DATE-YYYY     PIC 9(04).
000800               10  WS-EDIT-DATE-MM       PIC 9(02).
000810               10  WS-EDIT-DATE-DD       PIC 9(02).
000820       01  WS-EDIT-KEY-AREA.
000830           05  WS-EDIT-KEY-AT            PIC 9(14).
000840           05  WS-EDIT-KEY-SPLIT REDEFINES WS-EDIT-KEY-AT.
000850               10  WS-EDIT-KEY-PRIMARY   PIC 9(07).
000860               10  WS-EDIT-KEY-SECONDARY PIC 9(07).
000870       01  WS-EDIT-COUNTERS.
000880           05  WS-EDIT-RECORD-COUNT      PIC S9(07) COMP.
000890           05  WS-EDIT-ERROR-COUNT       PIC S9(05) COMP.
000900       PROCEDURE DIVISION.
000910       0000-STOP-RUN.
000920           STOP RUN.
